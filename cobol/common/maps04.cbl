000010*****************************************************************
000020*                                                               *
000030*              Budget Period / Date Arithmetic                 *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification division.
000080*========================
000090*
000100***
000110       program-id.         maps04.
000120***
000130*    Author.           R D Jarrett, 11/11/87.
000140*                      For Meridian Business Systems.
000150*    Installation.     Meridian Business Systems.
000160*    Date-Written.     11/11/87.
000170*    Date-Compiled.
000180*    Security.         Internal use only.
000190***
000200*    Remarks.          Common date routine, called by the
000210*                      iBudget batch suite wherever a budget
000220*                      window, a calendar month boundary or a
000230*                      day count between two dates is needed.
000240*                      Re-uses the maps04 slot already in use by
000250*                      the general ledger suite for date work -
000260*                      this version adds the budget period math
000270*                      without disturbing that numbering.
000280***
000290*    Version.          See Prog-Name in WS.
000300***
000310*    Called Modules.   None.
000320*    Functions used.   None - intrinsic FUNCTIONs are not used
000330*                      in this shop, see Maps04-zz100 onwards for
000340*                      the manual calendar arithmetic.
000350*    Files used.       None - called subprogram only.
000360*
000370*    Error messages used.
000380*                      None - invalid input is returned to the
000390*                      caller via Bdw-Window-Valid.
000400***
000410* Changes:
000420* 11/11/87 rdj - 1.0.00 Created - manual calendar walk routines
000430*                       lifted from the old ledger's month-end
000440*                       close program.
000450* 02/02/88 rdj -    .01 Added Bdw-Function 2, month first/last
000460*                       day, needed by the monthly close.
000470* 14/07/89 rdj -    .02 Leap year test corrected - was only
000480*                       testing div by 4, missed the century
000490*                       rule (1900 is not a leap year).
000500* 30/03/91 rdj -    .03 Bdw-Day-Diff guarded with a loop counter
000510*                       after a bad date sent it looping for
000520*                       several minutes on the test system.
000530* 19/01/99 rdj - 2.0.00 Y2K.  Expanded Bdw-Year etc from 2 digit
000540*                       to 4 digit (ccyy) throughout - this was
000550*                       the single biggest change in the module.
000560* 26/01/99 rdj -    .01 Retested leap test for year 2000 - ok,
000570*                       2000 IS a leap year (div by 400 rule).
000580* 15/09/03 pkm -    .02 Added Bdw-Function 3, add/subtract days,
000590*                       needed for the new budget-window work in
000600*                       Bd010/Bd020 - period math moved in here
000610*                       rather than duplicated in both programs.
000620* 11/03/07 pkm -    .03 Bdw-Function 1, budget window calc,
000630*                       added - this is now the one place that
000640*                       knows the D/W/M/Y period rules.
000650* 04/11/09 pkm -    .04 Tidy up paragraph numbering after review,
000660*                       no logic change.
000670*
000680  environment             division.
000690*========================
000700*
000710  configuration           section.
000720  special-names.
000730      class   BD-Valid-Period-Unit  is "D" "W" "M" "Y".
000740*
000750  input-output             section.
000760  file-control.
000770*
000780  data                    division.
000790*========================
000800*
000810  working-storage        section.
000820*------------------------
000830*
000840  77  prog-name               pic x(17) value "maps04  (2.0.04)".
000850*
000860*    Calendar table, one entry per month, built up the way the
000870*    old ledger close program built it - individually valued
000880*    03 levels redefined as a table so Maps04-zz210-Month-Len
000890*    can subscript it.  February is carried as 28 - the leap
000900*    day is added on separately wherever it matters.
000910*
000920  01  WS-Month-Lengths.
000930      03  WS-ML-01                pic 99  value 31.
000940      03  WS-ML-02                pic 99  value 28.
000950      03  WS-ML-03                pic 99  value 31.
000960      03  WS-ML-04                pic 99  value 30.
000970      03  WS-ML-05                pic 99  value 31.
000980      03  WS-ML-06                pic 99  value 30.
000990      03  WS-ML-07                pic 99  value 31.
001000      03  WS-ML-08                pic 99  value 31.
001010      03  WS-ML-09                pic 99  value 30.
001020      03  WS-ML-10                pic 99  value 31.
001030      03  WS-ML-11                pic 99  value 30.
001040      03  WS-ML-12                pic 99  value 31.
001050  01  WS-Month-Lengths-Tab redefines WS-Month-Lengths.
001060      03  WS-ML-Entry              pic 99  occurs 12.
001070*
001080*    Working date, decomposed for the increment/decrement walk.
001090*
001100  01  WS-Work-Date.
001110      03  WS-WD-CCYY               pic 9(4).
001120      03  WS-WD-MM                 pic 99.
001130      03  WS-WD-DD                 pic 99.
001140  01  WS-Work-Date9  redefines WS-Work-Date  pic 9(8).
001150*
001160*    Second working date - used when two dates are live at
001170*    once, e.g. while walking a day count between them.
001180*
001190  01  WS-Scratch-Date.
001200      03  WS-SD-CCYY               pic 9(4).
001210      03  WS-SD-MM                 pic 99.
001220      03  WS-SD-DD                 pic 99.
001230  01  WS-Scratch-Date9 redefines WS-Scratch-Date pic 9(8).
001240*
001250  01  WS-Calc-Fields.
001260      03  WS-Orig-Day              pic 99       comp.
001270      03  WS-Offset-Remaining      pic s9(5)    comp.
001280      03  WS-Loop-Guard            pic 9(5)     comp value zero.
001290      03  WS-Leap-Flag             pic x        value "N".
001300          88  WS-Is-Leap-Year           value "Y".
001310      03  WS-Rem-4                 pic 9        comp.
001320      03  WS-Rem-100                pic 99      comp.
001330      03  WS-Rem-400                pic 999     comp.
001340      03  WS-Div-Result             pic 9(6)    comp.
001350      03  FILLER                    pic x(4).
001360*
001370  linkage                 section.
001380****************
001390*
001400*    Bdw-Function   1 = Compute-Window  (budget window rule)
001410*                   2 = Month-Bounds    (calendar month 1st/last)
001420*                   3 = Add-Days        (signed day offset)
001430*                   4 = Day-Diff        (Bdw-Date-2 - Bdw-Date-1)
001440*
001450  01  Maps04-Parms.
001460      03  Bdw-Function              pic 9.
001470      03  Bdw-Start-Date             pic 9(8).
001480      03  Bdw-Period-Unit            pic x.
001490      03  Bdw-Period-Count           pic 999.
001500      03  Bdw-End-Date               pic 9(8).
001510      03  Bdw-Total-Days             pic 9(5)   comp.
001520      03  Bdw-Window-Valid            pic x.
001530          88  Bdw-Window-Is-Valid        value "Y".
001540      03  Bdw-Year                    pic 9(4).
001550      03  Bdw-Month                   pic 99.
001560      03  Bdw-Month-First              pic 9(8).
001570      03  Bdw-Month-Last               pic 9(8).
001580      03  Bdw-Date-1                   pic 9(8).
001590      03  Bdw-Date-2                   pic 9(8).
001600      03  Bdw-Offset-Days              pic s9(5) comp.
001610      03  Bdw-Result-Date              pic 9(8).
001620      03  Bdw-Day-Diff                 pic s9(7) comp.
001630      03  FILLER                       pic x(4).
001640*
001650  procedure division using Maps04-Parms.
001660*
001670  aa000-Main                    section.
001680*****************************
001690*
001700      evaluate Bdw-Function
001710          when 1
001720               perform  bb100-Compute-Window  thru bb100-Exit
001730          when 2
001740               perform  bb200-Month-Bounds    thru bb200-Exit
001750          when 3
001760               perform  bb300-Add-Days        thru bb300-Exit
001770          when 4
001780               perform  bb400-Day-Diff        thru bb400-Exit
001790          when other
001800               continue
001810      end-evaluate.
001820      goback.
001830*
001840  aa000-Exit.  exit section.
001850*
001860  bb100-Compute-Window           section.
001870*******************************
001880*
001890*    Budget window business rule - end date, inclusive,
001900*    given start date S, unit U, count N (N >= 1).
001910*
001920      move     "N"  to Bdw-Window-Valid.
001930      move     zero to Bdw-End-Date Bdw-Total-Days.
001940      if       Bdw-Start-Date = zero
001950          or   Bdw-Period-Count not > zero
001960          or   Bdw-Period-Unit not BD-Valid-Period-Unit
001970               go to bb100-Exit.
001980      move     "Y"  to Bdw-Window-Valid.
001990      move     Bdw-Start-Date to WS-Work-Date9.
002000      move     WS-WD-DD       to WS-Orig-Day.
002010      evaluate Bdw-Period-Unit
002020          when "D"
002030               compute  Bdw-Offset-Days = Bdw-Period-Count - 1
002040               move     Bdw-Start-Date to Bdw-Date-1
002050               perform  zz500-Walk-Offset thru zz500-Exit
002060               move     WS-Work-Date9 to Bdw-End-Date
002070          when "W"
002080               compute  Bdw-Offset-Days = (7 * Bdw-Period-Count) - 1
002090               move     Bdw-Start-Date to Bdw-Date-1
002100               perform  zz500-Walk-Offset thru zz500-Exit
002110               move     WS-Work-Date9 to Bdw-End-Date
002120          when "M"
002130               perform  zz100-Next-Month thru zz100-Exit
002140                        Bdw-Period-Count times
002150               perform  zz300-Clamp-Day thru zz300-Exit
002160               perform  zz400-Dec-One-Day thru zz400-Exit
002170               move     WS-Work-Date9 to Bdw-End-Date
002180          when "Y"
002190               add      Bdw-Period-Count to WS-WD-CCYY
002200               perform  zz300-Clamp-Day thru zz300-Exit
002210               perform  zz400-Dec-One-Day thru zz400-Exit
002220               move     WS-Work-Date9 to Bdw-End-Date
002230      end-evaluate.
002240*
002250*    Total days = (end - start) + 1, minimum 1.
002260*
002270      move     Bdw-Start-Date to Bdw-Date-1.
002280      move     Bdw-End-Date   to Bdw-Date-2.
002290      perform  bb400-Day-Diff thru bb400-Exit.
002300      compute  Bdw-Total-Days = Bdw-Day-Diff + 1.
002310      if       Bdw-Total-Days < 1
002320               move 1 to Bdw-Total-Days.
002330*
002340  bb100-Exit.  exit section.
002350*
002360  bb200-Month-Bounds              section.
002370*********************************
002380*
002390      compute  Bdw-Month-First = (Bdw-Year * 10000) + (Bdw-Month * 100)
002400                                  + 1.
002410      move     Bdw-Year  to WS-WD-CCYY.
002420      move     Bdw-Month to WS-WD-MM.
002430      perform  zz200-Leap-Test thru zz200-Exit.
002440      move     WS-ML-Entry (Bdw-Month) to WS-WD-DD.
002450      if       Bdw-Month = 2 and WS-Is-Leap-Year
002460               add  1 to WS-WD-DD.
002470      compute  Bdw-Month-Last = (Bdw-Year * 10000) + (Bdw-Month * 100)
002480                                 + WS-WD-DD.
002490*
002500  bb200-Exit.  exit section.
002510*
002520  bb300-Add-Days                  section.
002530*********************************
002540*
002550      move     Bdw-Date-1      to Bdw-Result-Date.
002560      move     Bdw-Offset-Days to WS-Offset-Remaining.
002570      move     Bdw-Date-1      to WS-Work-Date9.
002580      if       WS-Offset-Remaining not = zero
002590               perform  zz500-Walk-Offset thru zz500-Exit.
002600      move     WS-Work-Date9   to Bdw-Result-Date.
002610*
002620  bb300-Exit.  exit section.
002630*
002640  bb400-Day-Diff                  section.
002650*********************************
002660*
002670*    Bdw-Day-Diff = Bdw-Date-2 minus Bdw-Date-1, walked one day
002680*    at a time - Date-2 is expected not earlier than Date-1.
002690*
002700      move     zero          to Bdw-Day-Diff WS-Loop-Guard.
002710      move     Bdw-Date-1    to WS-Work-Date9.
002720      perform  zz150-Day-Diff-Step thru zz150-Exit
002730               until WS-Work-Date9 = Bdw-Date-2
002740                  or WS-Loop-Guard > 40000.
002750*
002760  bb400-Exit.  exit section.
002770*
002780  zz150-Day-Diff-Step              section.
002790*********************************
002800*
002810      perform  zz100-Next-Day thru zz100-Next-Day-Exit.
002820      add      1 to Bdw-Day-Diff.
002830      add      1 to WS-Loop-Guard.
002840*
002850  zz150-Exit.  exit section.
002860*
002870  zz100-Next-Month                section.
002880*********************************
002890*
002900      add      1 to WS-WD-MM.
002910      if       WS-WD-MM > 12
002920               move  1 to WS-WD-MM
002930               add   1 to WS-WD-CCYY.
002940*
002950  zz100-Exit.  exit section.
002960*
002970  zz100-Next-Day                  section.
002980*********************************
002990*
003000      perform  zz200-Leap-Test thru zz200-Exit.
003010      move     WS-ML-Entry (WS-WD-MM) to WS-Div-Result.
003020      if       WS-WD-MM = 2 and WS-Is-Leap-Year
003030               add  1 to WS-Div-Result.
003040      if       WS-WD-DD < WS-Div-Result
003050               add  1 to WS-WD-DD
003060      else
003070               move 1 to WS-WD-DD
003080               perform zz100-Next-Month thru zz100-Exit.
003090*
003100  zz100-Next-Day-Exit.  exit section.
003110*
003120  zz200-Leap-Test                 section.
003130*********************************
003140*
003150*    Is-Leap = (ccyy div 4 = 0) and (div 100 <> 0 or div 400=0)
003160*
003170      divide   WS-WD-CCYY by 4   giving WS-Div-Result
003180               remainder WS-Rem-4.
003190      divide   WS-WD-CCYY by 100 giving WS-Div-Result
003200               remainder WS-Rem-100.
003210      divide   WS-WD-CCYY by 400 giving WS-Div-Result
003220               remainder WS-Rem-400.
003230      if       WS-Rem-4 = zero and (WS-Rem-100 not = zero
003240                                     or WS-Rem-400 = zero)
003250               move "Y" to WS-Leap-Flag
003260      else
003270               move "N" to WS-Leap-Flag.
003280*
003290  zz200-Exit.  exit section.
003300*
003310  zz300-Clamp-Day                 section.
003320*********************************
003330*
003340*    After a calendar month/year add the day-of-month may now
003350*    overflow the resulting month (31 Jan + 1 month) - clamp it
003360*    back rather than letting it roll into the following month.
003370*
003380      move     WS-Orig-Day to WS-WD-DD.
003390      perform  zz200-Leap-Test thru zz200-Exit.
003400      move     WS-ML-Entry (WS-WD-MM) to WS-Div-Result.
003410      if       WS-WD-MM = 2 and WS-Is-Leap-Year
003420               add  1 to WS-Div-Result.
003430      if       WS-WD-DD > WS-Div-Result
003440               move WS-Div-Result to WS-WD-DD.
003450*
003460  zz300-Exit.  exit section.
003470*
003480  zz400-Dec-One-Day                section.
003490*********************************
003500*
003510      if       WS-WD-DD > 1
003520               subtract 1 from WS-WD-DD
003530      else
003540               subtract 1 from WS-WD-MM
003550               if       WS-WD-MM < 1
003560                        move 12 to WS-WD-MM
003570                        subtract 1 from WS-WD-CCYY
003580               end-if
003590               perform  zz200-Leap-Test thru zz200-Exit
003600               move     WS-ML-Entry (WS-WD-MM) to WS-Div-Result
003610               if       WS-WD-MM = 2 and WS-Is-Leap-Year
003620                        add 1 to WS-Div-Result
003630               end-if
003640               move     WS-Div-Result to WS-WD-DD.
003650*
003660  zz400-Exit.  exit section.
003670*
003680  zz500-Walk-Offset                section.
003690*********************************
003700*
003710*    Adds (or, if negative, subtracts) WS-Offset-Remaining days
003720*    to/from WS-Work-Date9, one day at a time, guarded against
003730*    a runaway loop on bad data.
003740*
003750      move     zero to WS-Loop-Guard.
003760      perform  zz510-Walk-Step thru zz510-Exit
003770               until WS-Offset-Remaining = zero
003780                  or WS-Loop-Guard > 40000.
003790*
003800  zz500-Exit.  exit section.
003810*
003820  zz510-Walk-Step                  section.
003830*********************************
003840*
003850      if       WS-Offset-Remaining > zero
003860               perform  zz100-Next-Day thru zz100-Next-Day-Exit
003870               subtract 1 from WS-Offset-Remaining
003880      else
003890               perform  zz400-Dec-One-Day thru zz400-Exit
003900               add      1 to WS-Offset-Remaining.
003910      add      1 to WS-Loop-Guard.
003920*
003930  zz510-Exit.  exit section.
003940*
