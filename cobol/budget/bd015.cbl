000010*****************************************************************
000020*                                                               *
000030*         Can-Consume (Affordability) Check  -  iBudget         *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification division.
000080*========================
000090*
000100***
000110  program-id.         bd015.
000120***
000130*    Author.           P K Masters, 22/02/11.
000140*                      For Meridian Business Systems.
000150*    Installation.     Meridian Business Systems.
000160*    Date-Written.     22/02/11.
000170*    Date-Compiled.
000180*    Security.         Internal use only.
000190***
000200*    Remarks.          Tells Bd020 whether a proposed expense may
000210*                      be added, given the user's active category
000220*                      budgets.  Re-reads the budget and transaction
000230*                      masters itself rather than sharing Bd010's
000240*                      tables across programs - the two drivers run
000250*                      as separate batch steps and this keeps them
000260*                      that way.
000270***
000280*    Version.          See Prog-Name in WS.
000290***
000300*    Called Modules.   maps04.  Budget window / date arithmetic.
000310*    Functions used.   None.
000320*    Files used.
000330*                      Budget-File.       Budget master  (input).
000340*                      Trans-File.        Transaction master (input).
000350*
000360*    Error messages used.   None.
000370***
000380* Changes:
000390* 22/02/11 pkm - 1.0.00 Created - split out of Bd010 so Bd020 does
000400*                       not have to duplicate the period-stats
000410*                       arithmetic to run the affordability check.
000420* 09/08/13 pkm -    .01 Budget table widened from 200 to 500 rows to
000430*                       match Bd010 after the user base grew past
000440*                       what the old table size allowed.
000450* 17/11/15 pkm -    .02 Cc-Is-Allowed now also defaults to true when
000460*                       Ws-Has-Active-Budget never gets set - a user
000470*                       queried why a category with no budget at all
000480*                       was being treated as disallowed; it wasn't,
000490*                       but the Aa100 exit logic was hard to follow,
000500*                       so the comment in Aa100-Check was expanded.
000510* 14/03/19 jfd -    .03 Confirmed this module still re-reads both
000520*                       masters fresh on every call rather than
000530*                       sharing Bd020's own tables - raised during
000540*                       the year-end review, left as is; the two
000550*                       batch steps run far enough apart that the
000560*                       re-read cost has never been worth removing.
000570*
000580  environment             division.
000590*========================
000600*
000610  configuration           section.
000620  special-names.
000630      class   BD-Expense-Type is "EXPENSE".
000640*
000650  input-output             section.
000660  file-control.
000670      select   Budget-File  assign to BUDGFILE
000680               organization is sequential
000690               file status  is WS-Budget-Status.
000700      select   Trans-File   assign to TRANFILE
000710               organization is sequential
000720               file status  is WS-Trans-Status.
000730*
000740  data                    division.
000750*========================
000760*
000770  file                    section.
000780*
000790  fd  Budget-File
000800      label records are standard
000810      record contains 140 characters.
000820      copy "wsbdbud.cob".
000830*
000840  fd  Trans-File
000850      label records are standard
000860      record contains 209 characters.
000870      copy "wsbdtrn.cob".
000880*
000890  working-storage        section.
000900*------------------------
000910*
000920  77  prog-name               pic x(17) value "bd015   (1.0.03)".
000930*
000940  01  WS-File-Status.
000950      03  WS-Budget-Status         pic xx  value "00".
000960          88  WS-Budget-Eof            value "10".
000970      03  WS-Trans-Status          pic xx  value "00".
000980          88  WS-Trans-Eof             value "10".
000990      03  filler                    pic x(4).
001000*
001010  01  WS-Budget-Table.
001020      03  WS-Budget-Count           pic 9(5)    comp  value zero.
001030      03  WS-Budget-Tab occurs 500 times
001040               indexed by WS-Budget-Ix.
001050          05  WB-Entry               pic x(140).
001060          05  WB-Rec redefines WB-Entry.
001070              07  WB-ID                 pic x(36).
001080              07  WB-User-Id            pic x(20).
001090              07  WB-Category-Id        pic x(20).
001100                  88  WB-Total-Budget       value spaces.
001110              07  WB-Amount             pic s9(9)v99.
001120              07  WB-Year               pic 9(4).
001130              07  WB-Month              pic 99.
001140              07  WB-Start-Date         pic 9(8).
001150              07  WB-Period-Unit        pic x.
001160              07  WB-Period-Count       pic 999.
001170              07  filler                pic x(35).
001180*
001190  01  WS-Trans-Table.
001200      03  WS-Trans-Count             pic 9(5)    comp  value zero.
001210      03  WS-Trans-Tab occurs 2000 times
001220               indexed by WS-Trans-Ix.
001230          05  WT-Entry                pic x(209).
001240          05  WT-Rec redefines WT-Entry.
001250              07  WT-ID                  pic x(36).
001260              07  WT-User-Id             pic x(20).
001270              07  WT-Type                pic x(7).
001280              07  WT-Amount              pic s9(9)v99.
001290              07  WT-Category-Id         pic x(20).
001300              07  WT-Description         pic x(40).
001310              07  WT-Date                pic 9(8).
001320              07  WT-Tags                pic x(30).
001330              07  WT-Created-Ts          pic 9(14).
001340              07  WT-Updated-Ts          pic 9(14).
001350              07  filler                 pic x(9).
001360*
001370  01  WS-Run-Fields.
001380      03  WS-Budget-Sub              pic 9(5)     comp.
001390      03  WS-Trans-Sub               pic 9(5)     comp.
001400      03  WS-Found-Active            pic x        value "N".
001410          88  WS-Has-Active-Budget        value "Y".
001420      03  filler                     pic x(4).
001430*
001440  01  WS-Spend-Fields                  comp-3.
001450      03  WS-Amount-Spent               pic s9(9)v99  value zero.
001460      03  WS-Remaining                  pic s9(9)v99  value zero.
001470      03  filler                        pic x(4)      usage display.
001480*
001490  01  WS-Maps04-Parms.
001500      03  MP-Function               pic 9.
001510      03  MP-Start-Date              pic 9(8).
001520      03  MP-Period-Unit             pic x.
001530      03  MP-Period-Count            pic 999.
001540      03  MP-End-Date                 pic 9(8).
001550      03  MP-Total-Days               pic 9(5)   comp.
001560      03  MP-Window-Valid              pic x.
001570          88  MP-Window-Is-Valid          value "Y".
001580      03  MP-Year                      pic 9(4).
001590      03  MP-Month                     pic 99.
001600      03  MP-Month-First                pic 9(8).
001610      03  MP-Month-Last                 pic 9(8).
001620      03  MP-Date-1                     pic 9(8).
001630      03  MP-Date-2                     pic 9(8).
001640      03  MP-Offset-Days                pic s9(5) comp.
001650      03  MP-Result-Date                pic 9(8).
001660      03  MP-Day-Diff                   pic s9(7) comp.
001670      03  filler                        pic x(4).
001680  01  WS-Maps04-Parms-Alt redefines WS-Maps04-Parms.
001690      03  filler                      pic x(9).
001700      03  MPA-Dates                    pic x(16).
001710      03  filler                       pic x(39).
001720*
001730  linkage                 section.
001740*
001750*    Cc-Trans-Date/Cc-Amount are the proposed expense; the result
001760*    comes back in Cc-Allowed, "Y" or "N".
001770*
001780  01  Bd015-Parms.
001790      03  CC-USER-ID                pic x(20).
001800      03  CC-CATEGORY-ID            pic x(20).
001810      03  CC-TRANS-DATE             pic 9(8).
001820      03  CC-AMOUNT                 pic s9(9)v99.
001830      03  CC-ALLOWED                pic x.
001840          88  CC-Is-Allowed             value "Y".
001850      03  filler                    pic x(4).
001860*
001870  procedure division using Bd015-Parms.
001880*
001890  aa000-Main                    section.
001900*****************************
001910*
001920      set      CC-Is-Allowed to true.
001930      if       CC-CATEGORY-ID = spaces
001940               goback.
001950      perform  aa010-Open-Files  thru aa010-Exit.
001960      perform  aa020-Load-Tables thru aa020-Exit.
001970      perform  aa100-Check       thru aa100-Exit.
001980      close    Budget-File.
001990      close    Trans-File.
002000      goback.
002010*
002020  aa000-Exit.  exit section.
002030*
002040  aa010-Open-Files               section.
002050*********************************
002060*
002070      open     input Budget-File.
002080      open     input Trans-File.
002090*
002100  aa010-Exit.  exit section.
002110*
002120  aa020-Load-Tables              section.
002130*********************************
002140*
002150      move     zero to WS-Budget-Count WS-Trans-Count.
002160      perform  bb010-Read-Budget thru bb010-Exit
002170               until WS-Budget-Eof.
002180      perform  bb020-Read-Trans  thru bb020-Exit
002190               until WS-Trans-Eof.
002200*
002210  aa020-Exit.  exit section.
002220*
002230  bb010-Read-Budget               section.
002240*********************************
002250*
002260      read     Budget-File
002270               at end
002280               set  WS-Budget-Eof to true
002290               go to bb010-Exit.
002300      if       WS-Budget-Count not < 500
002310               set  WS-Budget-Eof to true
002320               go to bb010-Exit.
002330      add      1 to WS-Budget-Count.
002340      set      WS-Budget-Ix to WS-Budget-Count.
002350      move     BG-Budget-Record to WB-Entry (WS-Budget-Ix).
002360*
002370  bb010-Exit.  exit section.
002380*
002390  bb020-Read-Trans                section.
002400*********************************
002410*
002420      read     Trans-File
002430               at end
002440               set  WS-Trans-Eof to true
002450               go to bb020-Exit.
002460      if       WS-Trans-Count not < 2000
002470               set  WS-Trans-Eof to true
002480               go to bb020-Exit.
002490      add      1 to WS-Trans-Count.
002500      set      WS-Trans-Ix to WS-Trans-Count.
002510      move     TR-Transaction-Record to WT-Entry (WS-Trans-Ix).
002520*
002530  bb020-Exit.  exit section.
002540*
002550  aa100-Check                     section.
002560*********************************
002570*
002580*    Active budgets = budgets of the same user/category whose
002590*    [start, end] window (both non-null) contains the transaction
002600*    date - business rule "Can-consume (affordability) check".
002610*
002620      move     "N" to WS-Found-Active.
002630      move     zero to WS-Budget-Sub.
002640      perform  cc100-One-Budget thru cc100-Exit
002650               until WS-Budget-Sub = WS-Budget-Count
002660                  or (WS-Has-Active-Budget and CC-Is-Allowed).
002670      if       not WS-Has-Active-Budget
002680               set  CC-Is-Allowed to true.
002690*
002700  aa100-Exit.  exit section.
002710*
002720  cc100-One-Budget                section.
002730*********************************
002740*
002750      add      1 to WS-Budget-Sub.
002760      set      WS-Budget-Ix to WS-Budget-Sub.
002770      if       WB-User-Id (WS-Budget-Ix) not = CC-USER-ID
002780          or   WB-Category-Id (WS-Budget-Ix) not = CC-CATEGORY-ID
002790          or   WB-Start-Date (WS-Budget-Ix) = zero
002800               go to cc100-Exit.
002810      move     WB-Start-Date (WS-Budget-Ix) to MP-Start-Date.
002820      move     WB-Period-Unit (WS-Budget-Ix) to MP-Period-Unit.
002830      move     WB-Period-Count (WS-Budget-Ix) to MP-Period-Count.
002840      if       MP-Period-Count = zero
002850               move 1 to MP-Period-Count.
002860      move     1 to MP-Function.
002870      call     "maps04" using WS-Maps04-Parms.
002880      if       not MP-Window-Is-Valid
002890               go to cc100-Exit.
002900      if       CC-TRANS-DATE < MP-Start-Date
002910          or   CC-TRANS-DATE > MP-End-Date
002920               go to cc100-Exit.
002930      move     "Y" to WS-Found-Active.
002940      perform  dd100-Amount-Spent thru dd100-Exit.
002950      compute  WS-Remaining = WB-Amount (WS-Budget-Ix) - WS-Amount-Spent.
002960      if       WS-Remaining not < CC-AMOUNT
002970               set  CC-Is-Allowed to true
002980      else
002990               set  CC-Is-Allowed to false
003000      end-if.
003010*
003020  cc100-Exit.  exit section.
003030*
003040  dd100-Amount-Spent               section.
003050*********************************
003060*
003070*    Amount spent for the active budget at Ws-Budget-Ix over its
003080*    own [start, end] window - same figure Bd010 calls "Amount
003090*    spent" in the period-view statistics.
003100*
003110      move     zero to WS-Amount-Spent.
003120      move     zero to WS-Trans-Sub.
003130      perform  dd110-Spent-Step thru dd110-Exit
003140               until WS-Trans-Sub = WS-Trans-Count.
003150*
003160  dd100-Exit.  exit section.
003170*
003180  dd110-Spent-Step                 section.
003190*********************************
003200*
003210      add      1 to WS-Trans-Sub.
003220      set      WS-Trans-Ix to WS-Trans-Sub.
003230      if       WT-User-Id (WS-Trans-Ix) = WB-User-Id (WS-Budget-Ix)
003240          and  WT-Type (WS-Trans-Ix) is BD-Expense-Type
003250          and  WT-Category-Id (WS-Trans-Ix) =
003260                    WB-Category-Id (WS-Budget-Ix)
003270          and  WT-Date (WS-Trans-Ix) not < MP-Start-Date
003280          and  WT-Date (WS-Trans-Ix) not > MP-End-Date
003290               add  WT-Amount (WS-Trans-Ix) to WS-Amount-Spent.
003300*
003310  dd110-Exit.  exit section.
003320*
