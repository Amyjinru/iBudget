000010*****************************************************************
000020*                                                               *
000030*              Budget Status Reporting  -  iBudget              *
000040*         Used Amount / Over-Budget / Period Statistics         *
000050*                                                               *
000060*****************************************************************
000070*
000080  identification division.
000090*========================
000100*
000110***
000120  program-id.         bd010.
000130***
000140*    Author.           R D Jarrett, 14/03/88.
000150*                      For Meridian Business Systems.
000160*    Installation.     Meridian Business Systems.
000170*    Date-Written.     14/03/88.
000180*    Date-Compiled.
000190*    Security.         Internal use only.
000200***
000210*    Remarks.          Reads the budget and transaction masters,
000220*                      works out how much of each budget has been
000230*                      used, whether it is over budget, and - for
000240*                      budgets carrying a start-date/period window -
000250*                      the fuller day-by-day statistics, then prints
000260*                      the Budget Status Report with a break on
000270*                      user-id, using the Report Writer facility
000280*                      this shop's other listing programs use.
000290*
000300*                      Started life as the household ledger's single
000310*                      "budget check" listing - split out into its
000320*                      own program when the period-window feature
000330*                      was added, as the old listing was getting
000340*                      unreadable with both views in one paragraph.
000350***
000360*    Version.          See Prog-Name in WS.
000370***
000380*    Called Modules.   maps04.  Budget window / date arithmetic.
000390*    Functions used.   None.
000400*    Files used.
000410*                      Budget-File.       Budget master  (input).
000420*                      Trans-File.        Transaction master (input).
000430*                      Report-File.       Budget Status Report (output).
000440*
000450*    Error messages used.
000460*                      BD001 - table capacity exceeded, see Ws-Error-Msgs.
000470***
000480* Changes:
000490* 14/03/88 rdj - 1.0.00 Created - split out of the old combined
000500*                       budget/ledger check listing.
000510* 02/09/89 rdj -    .01 Added the over-amount and usage-rate columns
000520*                       to the detail line, asked for by the book-
000530*                       keeper so she did not have to work them out
000540*                       on the adding machine.
000550* 30/01/92 rdj -    .02 Total (all-category) budgets now shown as
000560*                       "TOTAL" in the category column rather than
000570*                       left blank - was confusing on the printout.
000580* 19/01/99 rdj - 2.0.00 Y2K.  Bg-Year/Tr-Date already ccyy/ccyymmdd
000590*                       throughout - report heading date widened to
000600*                       show the full 4 digit year.
000610* 11/03/07 pkm - 3.0.00 Added the period-window statistics block
000620*                       (days elapsed, projected total, will-over-
000630*                       spend flag, last 7/30 day spend) - calls the
000640*                       new Maps04 budget-window function for the
000650*                       end-date and total-days figures.
000660* 19/11/09 pkm -    .01 Grand total line added - previously only had
000670*                       the per-user totals, finance asked for an
000680*                       overall figure at the foot of the report.
000690* 22/02/11 pkm -    .02 Can-Consume check split out to its own
000700*                       callable module, Bd015, so Bd020 does not
000710*                       have to duplicate the period-stats logic.
000720* 14/01/26 jfd -    .03 Bb200-Period-Stats - Last-7/last-30 day
000730*                       spend now forced to zero for a Total (blank-
000740*                       category) budget, matching the Amount-Spent
000750*                       rule just above it; previously these two
000760*                       columns picked up the uncategorised-expense
000770*                       total by accident through the category match
000780*                       on a spaces Wb-Category-Id.
000790* 02/02/26 jfd -    .04 Aa005-Sort-Budget added - Budget-File is
000800*                       keyed by id, not grouped by user, so the
000810*                       user-id control break used to see whatever
000820*                       order the records happened to arrive in;
000830*                       records are now sorted to the budget master
000840*                       itself ahead of the load, so Cc000-One-Budget
000850*                       sees one consolidated run per user.
000860* 02/02/26 jfd - 4.0.00 Budget Status Report rebuilt on the Report
000870*                       Writer (Rd/Type Page Heading/Type Detail/
000880*                       control break/Final) - brought into line
000890*                       with the Pyrgstr/Vacprint listings, which
000900*                       is this shop's own report idiom; the hand-
000910*                       rolled print-line/page-break paragraphs this
000920*                       program carried on its own are withdrawn.
000930*
000940  environment             division.
000950*========================
000960*
000970  configuration           section.
000980  special-names.
000990      class   BD-Valid-Period-Unit  is "D" "W" "M" "Y".
001000*
001010  input-output             section.
001020  file-control.
001030      select   Budget-File  assign to BUDGFILE
001040               organization is sequential
001050               file status  is WS-Budget-Status.
001060      select   Budget-Sort-File  assign to SRTWK01.
001070      select   Trans-File   assign to TRANFILE
001080               organization is sequential
001090               file status  is WS-Trans-Status.
001100      select   Report-File  assign to RPTFILE
001110               file status  is WS-Report-Status.
001120*
001130  data                    division.
001140*========================
001150*
001160  file                    section.
001170*
001180  fd  Budget-File
001190      label records are standard
001200      record contains 140 characters.
001210      copy "wsbdbud.cob".
001220*
001230*    Sort work record for Aa005-Sort-Budget - carries the same 140
001240*    byte budget record but names only the user-id slice the sort
001250*    needs; the rest of the physical record travels with it intact,
001260*    same as any classic sort-work record in this shop's other work.
001270*
001280  sd  Budget-Sort-File.
001290  01  SD-Budget-Sort-Record.
001300      03  filler                 pic x(36).
001310      03  SD-Sort-User-Id         pic x(20).
001320      03  filler                  pic x(84).
001330*
001340  fd  Trans-File
001350      label records are standard
001360      record contains 209 characters.
001370      copy "wsbdtrn.cob".
001380*
001390  fd  Report-File
001400      reports are BD010-Budget-Status-Report.
001410*
001420  working-storage        section.
001430*------------------------
001440*
001450  77  prog-name               pic x(17) value "bd010   (4.0.00)".
001460*
001470  01  WS-File-Status.
001480      03  WS-Budget-Status         pic xx  value "00".
001490          88  WS-Budget-Eof            value "10".
001500      03  WS-Trans-Status          pic xx  value "00".
001510          88  WS-Trans-Eof             value "10".
001520      03  WS-Report-Status         pic xx  value "00".
001530      03  filler                    pic x(4).
001540*
001550*    Budget table - one row per budget master record, loaded once
001560*    at start of run from Budget-File and searched sequentially
001570*    thereafter (no indexed access is used anywhere in this suite).
001580*    The field names here carry a WB- prefix of their own, rather
001590*    than re-using the BG- names straight off the FD record, so the
001600*    row can be filled with one group MOVE with no ambiguous-name
001610*    problem in the PROCEDURE DIVISION.  Budget-File itself is
001620*    sorted to user-id by Aa005-Sort-Budget before this table is
001630*    loaded, so the table comes up already grouped the way the
001640*    report's control break needs it.
001650*
001660  01  WS-Budget-Table.
001670      03  WS-Budget-Count           pic 9(5)    comp  value zero.
001680      03  WS-Budget-Tab occurs 500 times
001690               indexed by WS-Budget-Ix.
001700          05  WB-Entry               pic x(140).
001710          05  WB-Rec redefines WB-Entry.
001720              07  WB-ID                 pic x(36).
001730              07  WB-User-Id            pic x(20).
001740              07  WB-Category-Id        pic x(20).
001750                  88  WB-Total-Budget       value spaces.
001760              07  WB-Amount             pic s9(9)v99.
001770              07  WB-Year               pic 9(4).
001780              07  WB-Month              pic 99.
001790              07  WB-Start-Date         pic 9(8).
001800              07  WB-Period-Unit        pic x.
001810              07  WB-Period-Count       pic 999.
001820              07  filler                pic x(35).
001830*
001840*    Transaction table - same idea, WT- prefix.
001850*
001860  01  WS-Trans-Table.
001870      03  WS-Trans-Count             pic 9(5)    comp  value zero.
001880      03  WS-Trans-Tab occurs 2000 times
001890               indexed by WS-Trans-Ix.
001900          05  WT-Entry                pic x(209).
001910          05  WT-Rec redefines WT-Entry.
001920              07  WT-ID                  pic x(36).
001930              07  WT-User-Id             pic x(20).
001940              07  WT-Type                pic x(7).
001950              07  WT-Amount              pic s9(9)v99.
001960              07  WT-Category-Id         pic x(20).
001970              07  WT-Description         pic x(40).
001980              07  WT-Date                pic 9(8).
001990              07  WT-Tags                pic x(30).
002000              07  WT-Created-Ts          pic 9(14).
002010              07  WT-Updated-Ts          pic 9(14).
002020              07  filler                 pic x(9).
002030*
002040  01  WS-Stats-Areas.
002050      copy "wsbdstat.cob".
002060*
002070  01  WS-Zz100-Fields                    comp-3.
002080      03  WS-Zz100-Result              pic s9(9)v99  value zero.
002090      03  filler                       pic x(4)      usage display.
002100*
002110  01  WS-Run-Fields.
002120      03  WS-Today                  pic 9(8).
002130      03  WS-Month-First             pic 9(8).
002140      03  WS-Month-Last              pic 9(8).
002150      03  WS-Recent-Start            pic 9(8).
002160      03  WS-Budget-Sub               pic 9(5)    comp.
002170      03  WS-Trans-Sub                pic 9(5)    comp.
002180      03  WB-RW-User-Id               pic x(20)   value spaces.
002190      03  WS-Window-Open-Flag         pic x       value "N".
002200          88  WS-Window-Is-Open           value "Y".
002210      03  filler                      pic x(4).
002220*
002230  01  WS-Lines-Per-Page          pic 9(3)   comp   value 55.
002240*
002250*    Call parameters for Maps04 - same block re-filled before every
002260*    call, one set of fields wide enough for all four Maps04
002270*    functions (see the module itself for Bdw-Function meanings).
002280*
002290  01  WS-Maps04-Parms.
002300      03  MP-Function               pic 9.
002310      03  MP-Start-Date              pic 9(8).
002320      03  MP-Period-Unit             pic x.
002330      03  MP-Period-Count            pic 999.
002340      03  MP-End-Date                 pic 9(8).
002350      03  MP-Total-Days               pic 9(5)   comp.
002360      03  MP-Window-Valid              pic x.
002370          88  MP-Window-Is-Valid          value "Y".
002380      03  MP-Year                      pic 9(4).
002390      03  MP-Month                     pic 99.
002400      03  MP-Month-First                pic 9(8).
002410      03  MP-Month-Last                 pic 9(8).
002420      03  MP-Date-1                     pic 9(8).
002430      03  MP-Date-2                     pic 9(8).
002440      03  MP-Offset-Days                pic s9(5) comp.
002450      03  MP-Result-Date                pic 9(8).
002460      03  MP-Day-Diff                   pic s9(7) comp.
002470      03  filler                        pic x(4).
002480  01  WS-Maps04-Parms-Alt redefines WS-Maps04-Parms.
002490      03  filler                      pic x(9).
002500      03  MPA-Dates                    pic x(16).
002510      03  filler                       pic x(39).
002520*
002530*    Year/month and run-date print views - decomposed from the
002540*    packed ccyy / ccyymmdd fields the way the old cash-office
002550*    listing builds its heading date.
002560*
002570  01  WS-YM-Area.
002580      03  WS-YM-Year                pic 9(4).
002590      03  filler                    pic x      value "/".
002600      03  WS-YM-Month               pic 99.
002610  01  WS-YM-View redefines WS-YM-Area  pic x(7).
002620*
002630  01  WS-RD-Area.
002640      03  WS-RD-Year                 pic 9(4).
002650      03  filler                     pic x     value "/".
002660      03  WS-RD-Month                pic 99.
002670      03  filler                     pic x     value "/".
002680      03  WS-RD-Day                  pic 99.
002690  01  WS-RD-View redefines WS-RD-Area  pic x(10).
002700*
002710*    Error message table - only one in use so far.
002720*
002730  01  WS-Error-Msgs.
002740      03  BD001        pic x(45) value
002750          "BD001 Budget or transaction table is full   ".
002760      03  filler                      pic x(4).
002770*
002780*    Detail-line work area - filled by Bb300-Build-Detail for the
002790*    budget at Ws-Budget-Ix, then read by the Report Writer Source
002800*    clauses on the next Generate.  Budgeted/Used themselves are
002810*    sourced straight off Wb-Amount/Mv-Used-Amount, not held here.
002820*
002830  01  WS-Detail-Calc.
002840      03  DL-Category               pic x(20)      value spaces.
002850      03  DL-Remaining              pic s9(9)v99   comp-3.
002860      03  DL-Rate                   pic 999v99     comp-3.
002870      03  DL-Elapsed-Disp            pic zzz9.
002880      03  DL-Total-Disp              pic zzz9.
002890      03  DL-Elapsed                pic x(9)       value spaces.
002900      03  DL-Over-Flag              pic x(3)       value spaces.
002910      03  DL-Over-Incr              pic 9          value zero.
002920      03  DL-Projected              pic s9(9)v99   comp-3.
002930      03  DL-Will-Over              pic x(3)       value spaces.
002940      03  filler                    pic x(4).
002950*
002960  report section.
002970******************
002980*
002990*    Control is Wb-RW-User-Id then Final - one user-total footing
003000*    per user, rolling up under the one grand total at Terminate.
003010*    Restated, in this shop's own column-print conventions, from the
003020*    Rd/Type Page Heading/Type Detail idiom the Pyrgstr and Vacprint
003030*    listings already use for the payroll reports.
003040*
003050  rd  BD010-Budget-Status-Report
003060      control          WB-RW-User-Id, final
003070      page limit       WS-Lines-Per-Page lines
003080      heading          1
003090      first detail     6
003100      last detail      WS-Lines-Per-Page
003110      footing          WS-Lines-Per-Page.
003120*
003130  01  type page heading.
003140      03  line  1.
003150          05  col   2    pic x(29)   value "IBUDGET BUDGET STATUS REPORT".
003160          05  col  45    pic x(9)    value "RUN DATE ".
003170          05  col  54    pic x(10)   source WS-RD-View.
003180          05  col  70    pic x(6)    value "  PAGE".
003190          05  col  76    pic zz9     source Page-Counter.
003200      03  line  3.
003210          05  col   2    pic x(8)    value "CATEGORY".
003220          05  col  24    pic x(7)    value "YEAR/MO".
003230          05  col  33    pic x(8)    value "BUDGETED".
003240          05  col  48    pic x(4)    value "USED".
003250          05  col  63    pic x(9)    value "REMAINING".
003260          05  col  78    pic x(5)    value "RATE%".
003270          05  col  86    pic x(3)    value "OVR".
003280          05  col  91    pic x(7)    value "ELAPSED".
003290          05  col 102    pic x(9)    value "PROJECTED".
003300          05  col 117    pic x(9)    value "OVERSPEND".
003310*
003320  01  type control heading WB-RW-User-Id.
003330      03  line plus  2.
003340          05  col   2    pic x(9)    value "USER ID -".
003350          05  col  12    pic x(20)   source WB-RW-User-Id.
003360*
003370  01  BD010-RW-Detail type detail.
003380      03  line plus  1.
003390          05  col   2    pic x(20)           source DL-Category.
003400          05  col  24    pic x(7)            source WS-YM-View.
003410          05  col  33    pic z,zzz,zz9.99-
003420                   source WB-Amount (WS-Budget-Ix).
003430          05  col  48    pic z,zzz,zz9.99-   source MV-USED-AMOUNT.
003440          05  col  63    pic z,zzz,zz9.99-   source DL-Remaining.
003450          05  col  78    pic zz9.99          source DL-Rate.
003460          05  col  86    pic x(3)            source DL-Over-Flag.
003470          05  col  91    pic x(9)            source DL-Elapsed.
003480          05  col 102    pic z,zzz,zz9.99-   source DL-Projected.
003490          05  col 117    pic x(3)            source DL-Will-Over.
003500*
003510  01  type control footing WB-RW-User-Id.
003520      03  line plus  2.
003530          05  col   2    pic x(21)           value "  USER TOTAL".
003540          05  col  33    pic z,zzz,zz9.99-   sum WB-Amount (WS-Budget-Ix).
003550          05  col  48    pic z,zzz,zz9.99-   sum MV-USED-AMOUNT.
003560          05  col  86    pic zz9             sum DL-Over-Incr.
003570*
003580  01  type report footing final.
003590      03  line plus  2.
003600          05  col   2    pic x(21)           value "GRAND TOTAL".
003610          05  col  33    pic z,zzz,zz9.99-   sum WB-Amount (WS-Budget-Ix).
003620          05  col  48    pic z,zzz,zz9.99-   sum MV-USED-AMOUNT.
003630          05  col  86    pic zz9             sum DL-Over-Incr.
003640*
003650  procedure division.
003660*
003670  aa000-Main                    section.
003680*****************************
003690*
003700      perform  aa005-Sort-Budget     thru aa005-Exit.
003710      perform  aa010-Open-Files      thru aa010-Exit.
003720      perform  aa020-Load-Tables     thru aa020-Exit.
003730      perform  aa100-Process-Budgets thru aa100-Exit.
003740      perform  aa900-Close-Down      thru aa900-Exit.
003750      stop     run.
003760*
003770  aa000-Exit.  exit section.
003780*
003790  aa005-Sort-Budget               section.
003800*********************************
003810*
003820*    Budget-File comes in keyed by id, not grouped by user - sort
003830*    it to user-id ahead of the load so Cc000-One-Budget's control
003840*    break sees one consolidated run per user, not a fresh "user
003850*    heading/user total" block every time the id order happens to
003860*    switch users.  Sorted back into Budget-File itself, the classic
003870*    in-place technique, so Aa010-Open-Files opens the one file.
003880*
003890      sort     Budget-Sort-File
003900               on ascending key SD-Sort-User-Id
003910               using  Budget-File
003920               giving Budget-File.
003930*
003940  aa005-Exit.  exit section.
003950*
003960  aa010-Open-Files               section.
003970*********************************
003980*
003990      accept   WS-Today from date YYYYMMDD.
004000      move     WS-Today (1:4) to WS-RD-Year.
004010      move     WS-Today (5:2) to WS-RD-Month.
004020      move     WS-Today (7:2) to WS-RD-Day.
004030      open     input  Budget-File.
004040      if       WS-Budget-Status not = "00"
004050               display "BD010 - cannot open budget file, status "
004060                        WS-Budget-Status
004070               go to aa010-Abort.
004080      open     input  Trans-File.
004090      if       WS-Trans-Status not = "00"
004100               display "BD010 - cannot open trans file, status "
004110                        WS-Trans-Status
004120               go to aa010-Abort.
004130      open     output Report-File.
004140      go to    aa010-Exit.
004150*
004160  aa010-Abort.
004170      stop     run.
004180*
004190  aa010-Exit.  exit section.
004200*
004210  aa020-Load-Tables              section.
004220*********************************
004230*
004240      move     zero to WS-Budget-Count WS-Trans-Count.
004250      perform  bb010-Read-Budget thru bb010-Exit
004260               until WS-Budget-Eof.
004270      perform  bb020-Read-Trans  thru bb020-Exit
004280               until WS-Trans-Eof.
004290      close    Budget-File.
004300      close    Trans-File.
004310*
004320  aa020-Exit.  exit section.
004330*
004340  bb010-Read-Budget               section.
004350*********************************
004360*
004370      read     Budget-File
004380               at end
004390               set  WS-Budget-Eof to true
004400               go to bb010-Exit.
004410      if       WS-Budget-Count not < 500
004420               display BD001
004430               set  WS-Budget-Eof to true
004440               go to bb010-Exit.
004450      add      1 to WS-Budget-Count.
004460      set      WS-Budget-Ix to WS-Budget-Count.
004470      move     BG-Budget-Record to WB-Entry (WS-Budget-Ix).
004480*
004490  bb010-Exit.  exit section.
004500*
004510  bb020-Read-Trans                section.
004520*********************************
004530*
004540      read     Trans-File
004550               at end
004560               set  WS-Trans-Eof to true
004570               go to bb020-Exit.
004580      if       WS-Trans-Count not < 2000
004590               display BD001
004600               set  WS-Trans-Eof to true
004610               go to bb020-Exit.
004620      add      1 to WS-Trans-Count.
004630      set      WS-Trans-Ix to WS-Trans-Count.
004640      move     TR-Transaction-Record to WT-Entry (WS-Trans-Ix).
004650*
004660  bb020-Exit.  exit section.
004670*
004680  aa100-Process-Budgets           section.
004690*********************************
004700*
004710      initiate BD010-Budget-Status-Report.
004720      move     zero to WS-Budget-Sub.
004730      perform  cc000-One-Budget thru cc000-Exit
004740               until WS-Budget-Sub = WS-Budget-Count.
004750      terminate BD010-Budget-Status-Report.
004760*
004770  aa100-Exit.  exit section.
004780*
004790  cc000-One-Budget                 section.
004800*********************************
004810*
004820      add      1 to WS-Budget-Sub.
004830      set      WS-Budget-Ix to WS-Budget-Sub.
004840      move     WB-User-Id (WS-Budget-Ix) to WB-RW-User-Id.
004850      perform  bb100-Used-Amount  thru bb100-Exit.
004860      move     "N" to WS-Window-Open-Flag.
004870      if       WB-Start-Date (WS-Budget-Ix) not = zero
004880               perform  bb200-Period-Stats thru bb200-Exit.
004890      perform  bb300-Build-Detail  thru bb300-Exit.
004900      generate BD010-RW-Detail.
004910*
004920  cc000-Exit.  exit section.
004930*
004940  bb100-Used-Amount               section.
004950*********************************
004960*
004970*    Monthly-view used amount / over-budget / usage rate, for the
004980*    budget at Ws-Budget-Ix - business rule "Used amount / over-
004990*    budget (monthly view)".
005000*
005010      move     WB-Year (WS-Budget-Ix)  to MP-Year.
005020      move     WB-Month (WS-Budget-Ix) to MP-Month.
005030      move     2 to MP-Function.
005040      call     "maps04" using WS-Maps04-Parms.
005050      move     MP-Month-First to WS-Month-First.
005060      move     MP-Month-Last  to WS-Month-Last.
005070      move     zero to MV-USED-AMOUNT.
005080      move     zero to WS-Trans-Sub.
005090      perform  bb110-Used-Amount-Step thru bb110-Exit
005100               until WS-Trans-Sub = WS-Trans-Count.
005110      if       MV-USED-AMOUNT > WB-Amount (WS-Budget-Ix)
005120               set      MV-Is-Over-Budget to true
005130               compute  MV-OVER-AMOUNT rounded =
005140                        MV-USED-AMOUNT - WB-Amount (WS-Budget-Ix)
005150      else
005160               move     "N" to MV-OVER-BUDGET-FLAG
005170               move     zero to MV-OVER-AMOUNT
005180      end-if.
005190      if       WB-Amount (WS-Budget-Ix) = zero
005200               move     zero to MV-USAGE-RATE
005210      else
005220               compute  MV-USAGE-RATE rounded =
005230                        MV-USED-AMOUNT / WB-Amount (WS-Budget-Ix)
005240               if       MV-USAGE-RATE > 1
005250                        move  1 to MV-USAGE-RATE
005260               end-if
005270      end-if.
005280*
005290  bb100-Exit.  exit section.
005300*
005310  bb110-Used-Amount-Step           section.
005320*********************************
005330*
005340      add      1 to WS-Trans-Sub.
005350      set      WS-Trans-Ix to WS-Trans-Sub.
005360      if       WT-User-Id (WS-Trans-Ix) = WB-User-Id (WS-Budget-Ix)
005370          and  WT-Type (WS-Trans-Ix) = "EXPENSE"
005380          and  WT-Date (WS-Trans-Ix) not < WS-Month-First
005390          and  WT-Date (WS-Trans-Ix) not > WS-Month-Last
005400          and (WB-Total-Budget (WS-Budget-Ix)
005410                or WT-Category-Id (WS-Trans-Ix) =
005420                   WB-Category-Id (WS-Budget-Ix))
005430               add  WT-Amount (WS-Trans-Ix) to MV-USED-AMOUNT.
005440*
005450  bb110-Exit.  exit section.
005460*
005470  bb200-Period-Stats              section.
005480*********************************
005490*
005500*    Period-view statistics for the budget at Ws-Budget-Ix -
005510*    business rule "Budget statistics (period view)".
005520*
005530      move     WB-Start-Date (WS-Budget-Ix) to MP-Start-Date.
005540      move     WB-Period-Unit (WS-Budget-Ix) to MP-Period-Unit.
005550      move     WB-Period-Count (WS-Budget-Ix) to MP-Period-Count.
005560      if       MP-Period-Count = zero
005570               move  1 to MP-Period-Count.
005580      move     1 to MP-Function.
005590      call     "maps04" using WS-Maps04-Parms.
005600      if       not MP-Window-Is-Valid
005610               go to bb200-Exit.
005620      move     "Y" to WS-Window-Open-Flag.
005630      move     MP-Total-Days to ST-TOTAL-DAYS.
005640*
005650*    Last counted day = min(today, end date).
005660*
005670      if       WS-Today < MP-End-Date
005680               move WS-Today to MP-Date-2
005690      else
005700               move MP-End-Date to MP-Date-2
005710      end-if.
005720      move     MP-Start-Date to MP-Date-1.
005730      move     4 to MP-Function.
005740      call     "maps04" using WS-Maps04-Parms.
005750      compute  ST-DAYS-ELAPSED = MP-Day-Diff + 1.
005760      if       ST-DAYS-ELAPSED < 1
005770               move 1 to ST-DAYS-ELAPSED.
005780*
005790      move     zero to ST-AMOUNT-SPENT.
005800      if       not WB-Total-Budget (WS-Budget-Ix)
005810               move     zero to WS-Trans-Sub
005820               perform  bb210-Spent-Step thru bb210-Exit
005830                        until WS-Trans-Sub = WS-Trans-Count
005840      end-if.
005850      compute  ST-REMAINING = WB-Amount (WS-Budget-Ix) - ST-AMOUNT-SPENT.
005860      compute  ST-AVG-PER-DAY-BUDGET rounded =
005870               WB-Amount (WS-Budget-Ix) / ST-TOTAL-DAYS.
005880      compute  ST-AVG-PER-DAY-ACTUAL rounded =
005890               ST-AMOUNT-SPENT / ST-DAYS-ELAPSED.
005900      compute  ST-PROJECTED-TOTAL rounded =
005910               ST-AVG-PER-DAY-ACTUAL * ST-TOTAL-DAYS.
005920      compute  ST-PROJECTED-REMAINING =
005930               WB-Amount (WS-Budget-Ix) - ST-PROJECTED-TOTAL.
005940      if       ST-PROJECTED-TOTAL > WB-Amount (WS-Budget-Ix)
005950               set  ST-Will-Overspend to true
005960      else
005970               move "N" to ST-OVERSPEND-FLAG
005980      end-if.
005990      move     zero to ST-LAST-7-DAYS-SPENT ST-LAST-30-DAYS-SPENT.
006000*
006010*    Last-7/last-30 day spend skipped for a Total (blank-category)
006020*    budget, same as Amount-Spent above - without the guard the
006030*    category match on a spaces Wb-Category-Id would pick up only
006040*    the uncategorised expenses, not the household's actual spend.
006050*
006060      if       not WB-Total-Budget (WS-Budget-Ix)
006070          and  ST-DAYS-ELAPSED not < 7
006080               compute  MP-Offset-Days = -6
006090               move     WS-Today to MP-Date-1
006100               move     3 to MP-Function
006110               call     "maps04" using WS-Maps04-Parms
006120               move     MP-Result-Date to WS-Recent-Start
006130               perform  zz100-Sum-Range thru zz100-Exit
006140               move     WS-Zz100-Result to ST-LAST-7-DAYS-SPENT
006150      end-if.
006160      if       not WB-Total-Budget (WS-Budget-Ix)
006170          and  ST-DAYS-ELAPSED not < 30
006180               compute  MP-Offset-Days = -29
006190               move     WS-Today to MP-Date-1
006200               move     3 to MP-Function
006210               call     "maps04" using WS-Maps04-Parms
006220               move     MP-Result-Date to WS-Recent-Start
006230               perform  zz100-Sum-Range thru zz100-Exit
006240               move     WS-Zz100-Result to ST-LAST-30-DAYS-SPENT
006250      end-if.
006260*
006270  bb200-Exit.  exit section.
006280*
006290  bb210-Spent-Step                 section.
006300*********************************
006310*
006320      add      1 to WS-Trans-Sub.
006330      set      WS-Trans-Ix to WS-Trans-Sub.
006340      if       WT-User-Id (WS-Trans-Ix) = WB-User-Id (WS-Budget-Ix)
006350          and  WT-Type (WS-Trans-Ix) = "EXPENSE"
006360          and  WT-Category-Id (WS-Trans-Ix) =
006370                    WB-Category-Id (WS-Budget-Ix)
006380          and  WT-Date (WS-Trans-Ix) not < MP-Start-Date
006390          and  WT-Date (WS-Trans-Ix) not > MP-End-Date
006400               add  WT-Amount (WS-Trans-Ix) to ST-AMOUNT-SPENT.
006410*
006420  bb210-Exit.  exit section.
006430*
006440  bb300-Build-Detail               section.
006450*********************************
006460*
006470*    Fills Ws-Detail-Calc for the budget at Ws-Budget-Ix - read by
006480*    the Report Writer Source clauses on the Generate that follows.
006490*
006500      if       WB-Total-Budget (WS-Budget-Ix)
006510               move  "TOTAL" to DL-Category
006520      else
006530               move  WB-Category-Id (WS-Budget-Ix) to DL-Category
006540      end-if.
006550      move     WB-Year (WS-Budget-Ix)  to WS-YM-Year.
006560      move     WB-Month (WS-Budget-Ix) to WS-YM-Month.
006570      compute  DL-Remaining =
006580               WB-Amount (WS-Budget-Ix) - MV-USED-AMOUNT.
006590      compute  DL-Rate = MV-USAGE-RATE * 100.
006600      if       MV-Is-Over-Budget
006610               move "YES" to DL-Over-Flag
006620               move  1    to DL-Over-Incr
006630      else
006640               move "NO " to DL-Over-Flag
006650               move  0    to DL-Over-Incr
006660      end-if.
006670      if       WS-Window-Is-Open
006680               move  ST-DAYS-ELAPSED to DL-Elapsed-Disp
006690               move  ST-TOTAL-DAYS   to DL-Total-Disp
006700               string DL-Elapsed-Disp  delimited by size
006710                      "/"              delimited by size
006720                      DL-Total-Disp    delimited by size
006730                      into DL-Elapsed
006740               move  ST-PROJECTED-TOTAL to DL-Projected
006750               if    ST-Will-Overspend
006760                     move "YES" to DL-Will-Over
006770               else
006780                     move "NO " to DL-Will-Over
006790               end-if
006800      else
006810               move  spaces to DL-Elapsed
006820               move  zero   to DL-Projected
006830               move  spaces to DL-Will-Over
006840      end-if.
006850*
006860  bb300-Exit.  exit section.
006870*
006880  zz100-Sum-Range                  section.
006890*********************************
006900*
006910*    Adds EXPENSE amounts for the period budget's user/category
006920*    over [Ws-Recent-Start, Ws-Today] into Ws-Zz100-Result - used
006930*    for both the last-7 and last-30 day figures.
006940*
006950      move     zero to WS-Zz100-Result.
006960      move     zero to WS-Trans-Sub.
006970      perform  zz110-Sum-Step thru zz110-Exit
006980               until WS-Trans-Sub = WS-Trans-Count.
006990*
007000  zz100-Exit.  exit section.
007010*
007020  zz110-Sum-Step                   section.
007030*********************************
007040*
007050      add      1 to WS-Trans-Sub.
007060      set      WS-Trans-Ix to WS-Trans-Sub.
007070      if       WT-User-Id (WS-Trans-Ix) = WB-User-Id (WS-Budget-Ix)
007080          and  WT-Type (WS-Trans-Ix) = "EXPENSE"
007090          and  WT-Category-Id (WS-Trans-Ix) =
007100                    WB-Category-Id (WS-Budget-Ix)
007110          and  WT-Date (WS-Trans-Ix) not < WS-Recent-Start
007120          and  WT-Date (WS-Trans-Ix) not > WS-Today
007130               add  WT-Amount (WS-Trans-Ix) to WS-Zz100-Result.
007140*
007150  zz110-Exit.  exit section.
007160*
007170  aa900-Close-Down                section.
007180*********************************
007190*
007200      close    Report-File.
007210*
007220  aa900-Exit.  exit section.
007230*
