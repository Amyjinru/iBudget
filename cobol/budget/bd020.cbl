000010*****************************************************************
000020*                                                               *
000030*         Transaction Maintenance / Export  -  iBudget          *
000040*      Add / Update / Delete, Sync Log, Select, CSV Export      *
000050*                                                               *
000060*****************************************************************
000070*
000080  identification division.
000090*========================
000100*
000110***
000120  program-id.         bd020.
000130***
000140*    Author.           R D Jarrett, 02/05/88.
000150*                      For Meridian Business Systems.
000160*    Installation.     Meridian Business Systems.
000170*    Date-Written.     02/05/88.
000180*    Date-Compiled.
000190*    Security.         Internal use only.
000200***
000210*    Remarks.          Applies an incoming batch of transaction
000220*                      changes (Add/Update/Delete) against the
000230*                      transaction master, rewrites the master,
000240*                      appends one Sync-Log record per change, and
000250*                      then writes a delimited export of whichever
000260*                      transactions match this run's selection
000270*                      parameters, together with the run's net
000280*                      total to the job log.
000290*
000300*                      Add/Update/Delete is this shop's batch
000310*                      equivalent of the old system's interactive
000320*                      "sync" call - a change coming in with an id
000330*                      already on file is an Update, one with a new
000340*                      id is an Add; Bd020 never re-keys an id, so
000350*                      the mapping of incoming id to stored id is
000360*                      always the identity.
000370*
000380*              **      This run does NOT maintain the budget master -
000390*                      setting or changing a monthly budget amount is
000400*                      out of scope for Bd020 on purpose.  Budget-File
000410*                      is input-only to every batch job in this suite
000420*                      (Bd010, Bd015); if a set-budget step is ever
000430*                      wanted it belongs in a Bd0-series job of its
000440*                      own, not folded into transaction maintenance.
000450***
000460*    Version.          See Prog-Name in WS.
000470***
000480*    Called Modules.   bd015.  Can-consume affordability check.
000490*    Functions used.   None.
000500*    Files used.
000510*                      Trans-In-File.   Incoming change batch (input).
000520*                      Trans-File.      Transaction master  (input).
000530*                      Trans-Out-File.  Rewritten master (output).
000540*                      Synclog-File.    Sync/audit log (output).
000550*                      Export-File.     CSV export (output).
000560*
000570*    Error messages used.
000580*                      BD002 - transaction table is full, see
000590*                              Ws-Error-Msgs.
000600*                      BD003 - Add ignored, id already on file.
000610*                      BD004 - Update/Delete ignored, id not found.
000620*                      BD005 - Update ignored, stale (LWW).
000630***
000640* Changes:
000650* 02/05/88 rdj - 1.0.00 Created - split the old household ledger's
000660*                       single update/print job into maintenance
000670*                       (this program) and reporting (Bd010).
000680* 11/07/90 rdj -    .01 Added the Sync-Log write, asked for by the
000690*                       auditor after a disputed entry could not be
000700*                       traced back to who changed what.
000710* 19/01/99 rdj - 2.0.00 Y2K.  Run-Ts/Created-Ts/Updated-Ts already
000720*                       ccyymmddhhmmss throughout - no change, but
000730*                       re-tested the LWW compare across the 1999/
000740*                       2000 turn with test data either side of it.
000750* 22/02/11 pkm - 3.0.00 Added the selection/export step and the
000760*                       can-consume advisory check on Expense adds -
000770*                       calls the new Bd015 module for the latter.
000780* 22/02/11 pkm -    .01 Per-user Sync-Log version numbers are kept
000790*                       in a run-only table - there being no prior
000800*                       Sync-Log carried forward as an input file,
000810*                       version numbering restarts at 1 for a user
000820*                       on the first run that changes one of their
000830*                       transactions in any given job.  Revisit if
000840*                       cross-run continuity is ever asked for.
000850* 04/03/13 pkm -    .02 Comma inside Description/Tags now swapped
000860*                       for a full width comma on export, so a
000870*                       spreadsheet re-import does not miscount the
000880*                       columns - matches what the desktop package
000890*                       already did on its own CSV export.
000900* 21/05/14 pkm -    .03 Added the set-budget-out-of-scope note to
000910*                       Remarks above, after a query asking why a
000920*                       Trans-In-File row could not carry a new
000930*                       budget amount for a category.
000940*
000950  environment             division.
000960*========================
000970*
000980  configuration           section.
000990  special-names.
001000      class   BD-Action-Code  is "ADD   " "UPDATE" "DELETE".
001010*
001020  input-output             section.
001030  file-control.
001040      select   Trans-In-File  assign to TRANIN
001050               organization is sequential
001060               file status  is WS-Tranin-Status.
001070      select   Trans-File     assign to TRANFILE
001080               organization is sequential
001090               file status  is WS-Trans-Status.
001100      select   Trans-Out-File assign to TRANOUT
001110               organization is sequential
001120               file status  is WS-Tranout-Status.
001130      select   Synclog-File   assign to SYNCFILE
001140               organization is sequential
001150               file status  is WS-Synclog-Status.
001160      select   Export-File    assign to EXPFILE
001170               organization is line sequential
001180               file status  is WS-Export-Status.
001190*
001200  data                    division.
001210*========================
001220*
001230  file                    section.
001240*
001250  fd  Trans-In-File
001260      label records are standard
001270      record contains 216 characters.
001280  01  TI-Batch-Record.
001290      03  TI-ACTION-CODE          pic x(6).
001300      03  TI-ID                   pic x(36).
001310      03  TI-USER-ID              pic x(20).
001320      03  TI-TYPE                 pic x(7).
001330      03  TI-AMOUNT               pic s9(9)v99.
001340      03  TI-CATEGORY-ID          pic x(20).
001350      03  TI-DESCRIPTION          pic x(40).
001360      03  TI-DATE                 pic 9(8).
001370      03  TI-TAGS                 pic x(30).
001380      03  TI-CREATED-TS           pic 9(14).
001390      03  TI-UPDATED-TS           pic 9(14).
001400      03  filler                  pic x(9).
001410      03  filler                  pic x(1).
001420*
001430  fd  Trans-File
001440      label records are standard
001450      record contains 209 characters.
001460      copy "wsbdtrn.cob".
001470*
001480  fd  Trans-Out-File
001490      label records are standard
001500      record contains 209 characters.
001510  01  TO-Out-Record               pic x(209).
001520  01  TO-Key-View redefines TO-Out-Record.
001530      03  TOK-ID                     pic x(36).
001540      03  filler                     pic x(173).
001550*
001560  fd  Synclog-File
001570      label records are standard
001580      record contains 82 characters.
001590      copy "wsbdsyn.cob".
001600*
001610  fd  Export-File
001620      record is varying in size.
001630  01  EX-Export-Line              pic x(200).
001640*
001650  working-storage        section.
001660*------------------------
001670*
001680  77  prog-name               pic x(17) value "bd020   (3.0.03)".
001690*
001700  01  WS-File-Status.
001710      03  WS-Tranin-Status          pic xx  value "00".
001720          88  WS-Tranin-Eof             value "10".
001730      03  WS-Trans-Status           pic xx  value "00".
001740          88  WS-Trans-Eof              value "10".
001750      03  WS-Tranout-Status         pic xx  value "00".
001760      03  WS-Synclog-Status         pic xx  value "00".
001770      03  WS-Export-Status          pic xx  value "00".
001780      03  filler                    pic x(4).
001790*
001800*    Transaction master table - one row per transaction, plus a
001810*    per-row deleted switch (deleted rows are kept in the table so
001820*    subscripts stay stable but are skipped on rewrite/export).
001830*
001840  01  WS-Trans-Table.
001850      03  WS-Trans-Count             pic 9(5)    comp  value zero.
001860      03  WS-Trans-Tab occurs 2000 times
001870               indexed by WS-Trans-Ix.
001880          05  WT-Entry                pic x(209).
001890          05  WT-Rec redefines WT-Entry.
001900              07  WT-ID                  pic x(36).
001910              07  WT-User-Id             pic x(20).
001920              07  WT-Type                pic x(7).
001930              07  WT-Amount              pic s9(9)v99.
001940              07  WT-Category-Id         pic x(20).
001950              07  WT-Description         pic x(40).
001960              07  WT-Date                pic 9(8).
001970              07  WT-Tags                pic x(30).
001980              07  WT-Created-Ts          pic 9(14).
001990              07  WT-Updated-Ts          pic 9(14).
002000              07  filler                 pic x(9).
002010          05  WTK-Key-View redefines WT-Entry.
002020              07  WTK-ID                 pic x(36).
002030              07  filler                 pic x(173).
002040          05  WT-Deleted-Flag          pic x       value "N".
002050              88  WT-Is-Deleted             value "Y".
002060*
002070*    Per-user Sync-Log version table - see changelog note above.
002080*
002090  01  WS-Version-Table.
002100      03  WS-Version-Count           pic 9(4)    comp  value zero.
002110      03  WS-Version-Tab occurs 200 times
002120               indexed by WS-Version-Ix.
002130          05  UV-User-Id              pic x(20).
002140          05  UV-Max-Version           pic 9(9)   comp.
002150          05  filler                   pic x(4).
002160*
002170  01  WS-Bd015-Parms.
002180      03  CC-USER-ID                pic x(20).
002190      03  CC-CATEGORY-ID            pic x(20).
002200      03  CC-TRANS-DATE             pic 9(8).
002210      03  CC-AMOUNT                 pic s9(9)v99.
002220      03  CC-ALLOWED                pic x.
002230          88  CC-Is-Allowed              value "Y".
002240      03  filler                    pic x(4).
002250*
002260*    Run control fields - filter/selection criteria accepted from
002270*    the job's console/sysin card, the way the old payroll suite
002280*    accepted its date-format switch.  Spaces/zero in a field means
002290*    that filter is not applied.
002300*
002310  01  WS-Run-Parms.
002320      03  RP-Filter-Type             pic x(7).
002330      03  RP-Filter-Category          pic x(20).
002340      03  RP-Filter-Date-From         pic 9(8).
002350      03  RP-Filter-Date-To           pic 9(8).
002360      03  RP-Filter-Keyword           pic x(20).
002370      03  filler                      pic x(4).
002380*
002390  01  WS-Run-Fields.
002400      03  WS-Today                  pic 9(8).
002410      03  WS-Run-Ts                  pic 9(14).
002420      03  WS-Run-Ts-View redefines WS-Run-Ts.
002430          05  WS-Run-Ts-Date            pic 9(8).
002440          05  WS-Run-Ts-Time            pic 9(6).
002450      03  WS-Trans-Sub               pic 9(5)    comp.
002460      03  WS-Found-Flag              pic x       value "N".
002470          88  WS-Trans-Found              value "Y".
002480      03  WS-Selected-Flag            pic x       value "N".
002490          88  WS-Is-Selected               value "Y".
002500      03  filler                     pic x(4).
002510*
002520  01  WS-Net-Total                    comp-3.
002530      03  WS-Net-Total-Amt              pic s9(11)v99  value zero.
002540      03  filler                        pic x(4)       usage display.
002550*
002560*    Sync-Log work fields - Ff- fields carry the three values a
002570*    Perform cannot pass (Perform has no Using clause, only Call
002580*    does), set by the caller just before Perform Ff900-Write-Sync
002590*    -Log.  Ws-Next-Version/Ws-Version-Found/Ws-Version-Sub support
002600*    the per-user version lookup in Gg100-Next-Version.
002610*
002620  01  WS-Sync-Work.
002630      03  FF-Action                   pic x(6).
002640      03  FF-Entity-Id                 pic x(36).
002650      03  FF-User-Id                   pic x(20).
002660      03  WS-Next-Version               pic 9(9)    comp.
002670      03  WS-Version-Sub                pic 9(4)    comp.
002680      03  WS-Version-Found              pic x       value "N".
002690          88  WS-Version-Is-Found           value "Y".
002700      03  WS-Run-Fields-Work             pic 9(14).
002710      03  filler                         pic x(4).
002720*
002730*    Description/Tags working copy and the backward-scan trim used
002740*    to build the CSV line without any intrinsic FUNCTION.
002750*
002760  01  WS-Trim-Work.
002770      03  WS-Trim-Field                pic x(40).
002780      03  WS-Trim-Len                  pic 99      comp.
002790      03  WS-Desc-Len                   pic 99      comp.
002800      03  WS-Tags-Len                   pic 99      comp.
002810      03  WS-Keyword-Len                 pic 99      comp.
002820      03  WS-Contains-Count               pic 99      comp.
002830      03  WS-Amt-Start                    pic 99      comp.
002840      03  filler                          pic x(4).
002850*
002860  01  WS-Csv-Work.
002870      03  WS-Csv-Desc                  pic x(40).
002880      03  WS-Csv-Tags                  pic x(30).
002890      03  WS-Csv-Amount                pic -(10)9.99.
002900      03  WS-Fullwidth-Comma            pic x       value ",".
002910      03  filler                        pic x(4).
002920*
002930  01  WS-Error-Msgs.
002940      03  BD002        pic x(40) value
002950          "BD002 Transaction table is full        ".
002960      03  BD003        pic x(40) value
002970          "BD003 Add ignored - id already on file ".
002980      03  BD004        pic x(40) value
002990          "BD004 Ignored - id not found on file   ".
003000      03  BD005        pic x(40) value
003010          "BD005 Update ignored - stale (LWW)      ".
003020      03  filler       pic x(4).
003030*
003040  procedure division.
003050*
003060  aa000-Main                    section.
003070*****************************
003080*
003090      accept   WS-Today from date YYYYMMDD.
003100      accept   WS-Run-Ts from date YYYYMMDD.
003110      move     WS-Today to WS-Run-Ts (1:8).
003120      move     zero     to WS-Run-Ts (9:6).
003130      move     spaces   to WS-Run-Parms.
003140      accept   WS-Run-Parms from console.
003150      move     RP-Filter-Keyword to WS-Trim-Field.
003160      perform  zz800-Rtrim thru zz800-Exit.
003170      move     WS-Trim-Len to WS-Keyword-Len.
003180      perform  aa010-Open-Files   thru aa010-Exit.
003190      perform  aa020-Load-Master  thru aa020-Exit.
003200      perform  aa100-Apply-Batch  thru aa100-Exit.
003210      perform  aa200-Rewrite-Master thru aa200-Exit.
003220      perform  aa300-Export        thru aa300-Exit.
003230      display  "BD020 - net total this run " WS-Csv-Amount.
003240      perform  aa900-Close-Down  thru aa900-Exit.
003250      stop     run.
003260*
003270  aa000-Exit.  exit section.
003280*
003290  aa010-Open-Files               section.
003300*********************************
003310*
003320      open     input  Trans-In-File.
003330      open     input  Trans-File.
003340      open     output Trans-Out-File.
003350      open     output Synclog-File.
003360      open     output Export-File.
003370*
003380  aa010-Exit.  exit section.
003390*
003400  aa020-Load-Master               section.
003410*********************************
003420*
003430      move     zero to WS-Trans-Count.
003440      perform  bb010-Read-Master thru bb010-Exit
003450               until WS-Trans-Eof.
003460      close    Trans-File.
003470*
003480  aa020-Exit.  exit section.
003490*
003500  bb010-Read-Master               section.
003510*********************************
003520*
003530      read     Trans-File
003540               at end
003550               set  WS-Trans-Eof to true
003560               go to bb010-Exit.
003570      if       WS-Trans-Count not < 2000
003580               display BD002
003590               set  WS-Trans-Eof to true
003600               go to bb010-Exit.
003610      add      1 to WS-Trans-Count.
003620      set      WS-Trans-Ix to WS-Trans-Count.
003630      move     TR-Transaction-Record to WT-Entry (WS-Trans-Ix).
003640      move     "N" to WT-Deleted-Flag (WS-Trans-Ix).
003650*
003660  bb010-Exit.  exit section.
003670*
003680  aa100-Apply-Batch               section.
003690*********************************
003700*
003710      perform  bb100-Read-Batch thru bb100-Exit
003720               until WS-Tranin-Eof.
003730*
003740  aa100-Exit.  exit section.
003750*
003760  bb100-Read-Batch                section.
003770*********************************
003780*
003790      read     Trans-In-File
003800               at end
003810               set  WS-Tranin-Eof to true
003820               go to bb100-Exit.
003830      if       TI-ACTION-CODE is not BD-Action-Code
003840               go to bb100-Exit.
003850      perform  cc100-Find-Trans thru cc100-Exit.
003860      evaluate TI-ACTION-CODE
003870          when "ADD   "
003880               perform  dd100-Add-Trans    thru dd100-Exit
003890          when "UPDATE"
003900               perform  dd200-Update-Trans thru dd200-Exit
003910          when "DELETE"
003920               perform  dd300-Delete-Trans thru dd300-Exit
003930      end-evaluate.
003940*
003950  bb100-Exit.  exit section.
003960*
003970  cc100-Find-Trans                section.
003980*********************************
003990*
004000      move     "N" to WS-Found-Flag.
004010      move     zero to WS-Trans-Sub.
004020      perform  cc110-Find-Step thru cc110-Exit
004030               until WS-Trans-Sub = WS-Trans-Count
004040                  or WS-Trans-Found.
004050*
004060  cc100-Exit.  exit section.
004070*
004080  cc110-Find-Step                 section.
004090*********************************
004100*
004110      add      1 to WS-Trans-Sub.
004120      set      WS-Trans-Ix to WS-Trans-Sub.
004130      if       WT-ID (WS-Trans-Ix) = TI-ID
004140          and  not WT-Is-Deleted (WS-Trans-Ix)
004150               move "Y" to WS-Found-Flag.
004160*
004170  cc110-Exit.  exit section.
004180*
004190  dd100-Add-Trans                  section.
004200*********************************
004210*
004220*    "Add: if not present in master, stamp created/updated
004230*    timestamps ... write it to master, write a Sync-Log record
004240*    with action Add" - business rule "Transaction maintenance".
004250*
004260      if       WS-Trans-Found
004270               display BD003
004280               go to dd100-Exit.
004290      if       WS-Trans-Count not < 2000
004300               display BD002
004310               go to dd100-Exit.
004320      add      1 to WS-Trans-Count.
004330      set      WS-Trans-Ix to WS-Trans-Count.
004340      move     TI-ID           to WT-ID (WS-Trans-Ix).
004350      move     TI-USER-ID      to WT-User-Id (WS-Trans-Ix).
004360      move     TI-TYPE         to WT-Type (WS-Trans-Ix).
004370      move     TI-AMOUNT       to WT-Amount (WS-Trans-Ix).
004380      move     TI-CATEGORY-ID  to WT-Category-Id (WS-Trans-Ix).
004390      move     TI-DESCRIPTION  to WT-Description (WS-Trans-Ix).
004400      move     TI-DATE         to WT-Date (WS-Trans-Ix).
004410      move     TI-TAGS         to WT-Tags (WS-Trans-Ix).
004420      if       TI-CREATED-TS = zero
004430               move  WS-Run-Ts to WT-Created-Ts (WS-Trans-Ix)
004440      else
004450               move  TI-CREATED-TS to WT-Created-Ts (WS-Trans-Ix)
004460      end-if.
004470      if       TI-UPDATED-TS = zero
004480               move  WS-Run-Ts to WT-Updated-Ts (WS-Trans-Ix)
004490      else
004500               move  TI-UPDATED-TS to WT-Updated-Ts (WS-Trans-Ix)
004510      end-if.
004520      move     "N" to WT-Deleted-Flag (WS-Trans-Ix).
004530      if       WT-Type (WS-Trans-Ix) = "EXPENSE"
004540          and  WT-Category-Id (WS-Trans-Ix) not = spaces
004550               perform  ee100-Can-Consume thru ee100-Exit.
004560      move     "ADD   "              to FF-Action.
004570      move     WT-ID (WS-Trans-Ix)    to FF-Entity-Id.
004580      move     WT-User-Id (WS-Trans-Ix) to FF-User-Id.
004590      perform  ff900-Write-Sync-Log thru ff900-Exit.
004600*
004610  dd100-Exit.  exit section.
004620*
004630  dd200-Update-Trans               section.
004640*********************************
004650*
004660*    Last-write-wins - "ignore the update if its updated-timestamp
004670*    is strictly earlier than the stored one; otherwise replace,
004680*    keeping the original created-timestamp".
004690*
004700      if       not WS-Trans-Found
004710               display BD004
004720               go to dd200-Exit.
004730      move     TI-UPDATED-TS to WS-Run-Fields-Work.
004740      if       TI-UPDATED-TS = zero
004750               move  WS-Run-Ts to WS-Run-Fields-Work.
004760      if       WS-Run-Fields-Work < WT-Updated-Ts (WS-Trans-Ix)
004770               display BD005
004780               go to dd200-Exit.
004790      move     TI-USER-ID      to WT-User-Id (WS-Trans-Ix).
004800      move     TI-TYPE         to WT-Type (WS-Trans-Ix).
004810      move     TI-AMOUNT       to WT-Amount (WS-Trans-Ix).
004820      move     TI-CATEGORY-ID  to WT-Category-Id (WS-Trans-Ix).
004830      move     TI-DESCRIPTION  to WT-Description (WS-Trans-Ix).
004840      move     TI-DATE         to WT-Date (WS-Trans-Ix).
004850      move     TI-TAGS         to WT-Tags (WS-Trans-Ix).
004860      move     WS-Run-Fields-Work to WT-Updated-Ts (WS-Trans-Ix).
004870      move     "UPDATE"              to FF-Action.
004880      move     WT-ID (WS-Trans-Ix)    to FF-Entity-Id.
004890      move     WT-User-Id (WS-Trans-Ix) to FF-User-Id.
004900      perform  ff900-Write-Sync-Log thru ff900-Exit.
004910*
004920  dd200-Exit.  exit section.
004930*
004940  dd300-Delete-Trans               section.
004950*********************************
004960*
004970      if       not WS-Trans-Found
004980               display BD004
004990               go to dd300-Exit.
005000      move     "Y" to WT-Deleted-Flag (WS-Trans-Ix).
005010      move     "DELETE"              to FF-Action.
005020      move     WT-ID (WS-Trans-Ix)    to FF-Entity-Id.
005030      move     WT-User-Id (WS-Trans-Ix) to FF-User-Id.
005040      perform  ff900-Write-Sync-Log thru ff900-Exit.
005050*
005060  dd300-Exit.  exit section.
005070*
005080  ee100-Can-Consume                section.
005090*********************************
005100*
005110*    Advisory only - Bd020 still adds the expense either way, the
005120*    warning lets the operator follow up with the user rather than
005130*    silently rejecting the entry overnight.
005140*
005150      move     WT-User-Id (WS-Trans-Ix)     to CC-USER-ID.
005160      move     WT-Category-Id (WS-Trans-Ix) to CC-CATEGORY-ID.
005170      move     WT-Date (WS-Trans-Ix)        to CC-TRANS-DATE.
005180      move     WT-Amount (WS-Trans-Ix)      to CC-AMOUNT.
005190      call     "bd015" using WS-Bd015-Parms.
005200      if       not CC-Is-Allowed
005210               display "BD020 - warning, over budget - "
005220                        WT-ID (WS-Trans-Ix).
005230*
005240  ee100-Exit.  exit section.
005250*
005260  ff900-Write-Sync-Log            section.
005270*********************************
005280*
005290*    Takes its values from Ff-Action / Ff-Entity-Id / Ff-User-Id,
005300*    set by the caller just before the Perform - the same pattern
005310*    Bd010 uses for Zz900-Write-Line and its Ws-Line-Out area.
005320*
005330      perform  gg100-Next-Version thru gg100-Exit.
005340      move     FF-Entity-Id to SL-ENTITY-ID.
005350      move     FF-User-Id   to SL-USER-ID.
005360      move     FF-Action    to SL-ACTION.
005370      move     "TRANSACTION" to SL-ENTITY-TYPE.
005380      move     WS-Next-Version to SL-VERSION.
005390      write    SL-Sync-Log-Record.
005400*
005410  ff900-Exit.  exit section.
005420*
005430  gg100-Next-Version               section.
005440*********************************
005450*
005460      move     zero to WS-Version-Sub.
005470      move     "N"  to WS-Version-Found.
005480      perform  gg110-Version-Step thru gg110-Exit
005490               until WS-Version-Sub = WS-Version-Count
005500                  or WS-Version-Found.
005510      if       not WS-Version-Found
005520               if   WS-Version-Count not < 200
005530                    move 1 to WS-Next-Version
005540                    go to gg100-Exit
005550               end-if
005560               add      1 to WS-Version-Count
005570               set      WS-Version-Ix to WS-Version-Count
005580               move     FF-User-Id to UV-User-Id (WS-Version-Ix)
005590               move     1 to UV-Max-Version (WS-Version-Ix)
005600      else
005610               add      1 to UV-Max-Version (WS-Version-Ix).
005620      move     UV-Max-Version (WS-Version-Ix) to WS-Next-Version.
005630*
005640  gg100-Exit.  exit section.
005650*
005660  gg110-Version-Step              section.
005670*********************************
005680*
005690      add      1 to WS-Version-Sub.
005700      set      WS-Version-Ix to WS-Version-Sub.
005710      if       UV-User-Id (WS-Version-Ix) = FF-User-Id
005720               move "Y" to WS-Version-Found.
005730*
005740  gg110-Exit.  exit section.
005750*
005760  aa200-Rewrite-Master            section.
005770*********************************
005780*
005790      move     zero to WS-Trans-Sub.
005800      perform  bb200-Rewrite-Step thru bb200-Exit
005810               until WS-Trans-Sub = WS-Trans-Count.
005820*
005830  aa200-Exit.  exit section.
005840*
005850  bb200-Rewrite-Step               section.
005860*********************************
005870*
005880      add      1 to WS-Trans-Sub.
005890      set      WS-Trans-Ix to WS-Trans-Sub.
005900      if       not WT-Is-Deleted (WS-Trans-Ix)
005910               move  WT-Entry (WS-Trans-Ix) to TO-Out-Record
005920               write TO-Out-Record.
005930*
005940  bb200-Exit.  exit section.
005950*
005960  aa300-Export                     section.
005970*********************************
005980*
005990      move     zero to WS-Net-Total-Amt.
006000      move
006010        "id,user,type,amount,category,description,date,tags"
006020          to EX-Export-Line.
006030      write    EX-Export-Line.
006040      move     zero to WS-Trans-Sub.
006050      perform  bb300-Export-Step thru bb300-Exit
006060               until WS-Trans-Sub = WS-Trans-Count.
006070      move     WS-Net-Total-Amt to WS-Csv-Amount.
006080*
006090  aa300-Exit.  exit section.
006100*
006110  bb300-Export-Step                section.
006120*********************************
006130*
006140      add      1 to WS-Trans-Sub.
006150      set      WS-Trans-Ix to WS-Trans-Sub.
006160      if       WT-Is-Deleted (WS-Trans-Ix)
006170               go to bb300-Exit.
006180      perform  cc300-Selected thru cc300-Exit.
006190      if       not WS-Is-Selected
006200               go to bb300-Exit.
006210      if       WT-Type (WS-Trans-Ix) = "INCOME "
006220               add  WT-Amount (WS-Trans-Ix) to WS-Net-Total-Amt
006230      else
006240               subtract WT-Amount (WS-Trans-Ix)
006250                    from WS-Net-Total-Amt
006260      end-if.
006270      perform  dd400-Write-Export thru dd400-Exit.
006280*
006290  bb300-Exit.  exit section.
006300*
006310  cc300-Selected                   section.
006320*********************************
006330*
006340*    "Records may be selected by type, category, date range, or
006350*    keyword (substring of description or tags)" - business rule
006360*    "Transaction maintenance".  Any filter left blank/zero in
006370*    Ws-Run-Parms is not applied.
006380*
006390      move     "Y" to WS-Selected-Flag.
006400      if       RP-Filter-Type not = spaces
006410          and  RP-Filter-Type not = WT-Type (WS-Trans-Ix)
006420               move "N" to WS-Selected-Flag
006430               go to cc300-Exit.
006440      if       RP-Filter-Category not = spaces
006450          and  RP-Filter-Category not = WT-Category-Id (WS-Trans-Ix)
006460               move "N" to WS-Selected-Flag
006470               go to cc300-Exit.
006480      if       RP-Filter-Date-From not = zero
006490          and  WT-Date (WS-Trans-Ix) < RP-Filter-Date-From
006500               move "N" to WS-Selected-Flag
006510               go to cc300-Exit.
006520      if       RP-Filter-Date-To not = zero
006530          and  WT-Date (WS-Trans-Ix) > RP-Filter-Date-To
006540               move "N" to WS-Selected-Flag
006550               go to cc300-Exit.
006560      if       RP-Filter-Keyword not = spaces
006570               move zero to WS-Contains-Count
006580               inspect WT-Description (WS-Trans-Ix) tallying
006590                       WS-Contains-Count for all
006600                       RP-Filter-Keyword (1:WS-Keyword-Len)
006610               if   WS-Contains-Count = zero
006620                    inspect WT-Tags (WS-Trans-Ix) tallying
006630                            WS-Contains-Count for all
006640                            RP-Filter-Keyword (1:WS-Keyword-Len)
006650               end-if
006660               if   WS-Contains-Count = zero
006670                    move "N" to WS-Selected-Flag
006680               end-if.
006690*
006700  cc300-Exit.  exit section.
006710*
006720  dd400-Write-Export               section.
006730*********************************
006740*
006750      move     WT-Description (WS-Trans-Ix) to WS-Trim-Field.
006760      perform  zz800-Rtrim thru zz800-Exit.
006770      move     WS-Trim-Len to WS-Desc-Len.
006780      move     WT-Description (WS-Trans-Ix) to WS-Csv-Desc.
006790      inspect  WS-Csv-Desc (1:WS-Desc-Len)
006800               replacing all "," by WS-Fullwidth-Comma.
006810      move     WT-Tags (WS-Trans-Ix) to WS-Trim-Field.
006820      perform  zz800-Rtrim thru zz800-Exit.
006830      move     WS-Trim-Len to WS-Tags-Len.
006840      move     WT-Tags (WS-Trans-Ix) to WS-Csv-Tags.
006850      inspect  WS-Csv-Tags (1:WS-Tags-Len)
006860               replacing all "," by WS-Fullwidth-Comma.
006870      move     WT-Amount (WS-Trans-Ix) to WS-Csv-Amount.
006880      perform  zz850-Ltrim-Amount thru zz850-Exit.
006890      string   WT-ID (WS-Trans-Ix)        delimited by size
006900               ","                        delimited by size
006910               WT-User-Id (WS-Trans-Ix)   delimited by space
006920               ","                        delimited by size
006930               WT-Type (WS-Trans-Ix)      delimited by space
006940               ","                        delimited by size
006950               WS-Csv-Amount (WS-Amt-Start:) delimited by size
006960               ","                        delimited by size
006970               WT-Category-Id (WS-Trans-Ix) delimited by space
006980               ","                        delimited by size
006990               WS-Csv-Desc (1:WS-Desc-Len) delimited by size
007000               ","                        delimited by size
007010               WT-Date (WS-Trans-Ix)      delimited by size
007020               ","                        delimited by size
007030               WS-Csv-Tags (1:WS-Tags-Len) delimited by size
007040               into EX-Export-Line.
007050      write    EX-Export-Line.
007060*
007070  dd400-Exit.  exit section.
007080*
007090  zz800-Rtrim                      section.
007100*********************************
007110*
007120*    Backward scan to find the length of Ws-Trim-Field with its
007130*    trailing spaces dropped - no intrinsic Function is used here.
007140*
007150      move     40 to WS-Trim-Len.
007160      perform  zz810-Rtrim-Step thru zz810-Exit
007170               until WS-Trim-Len = zero
007180                  or WS-Trim-Field (WS-Trim-Len:1) not = space.
007190      if       WS-Trim-Len = zero
007200               move 1 to WS-Trim-Len.
007210*
007220  zz800-Exit.  exit section.
007230*
007240  zz810-Rtrim-Step                 section.
007250*********************************
007260*
007270      subtract 1 from WS-Trim-Len.
007280*
007290  zz810-Exit.  exit section.
007300*
007310  zz850-Ltrim-Amount                section.
007320*********************************
007330*
007340*    Ws-Csv-Amount floats its sign, so small amounts come out of the
007350*    edit picture with leading spaces, e.g. "        45.00" - this
007360*    scans forward to the first non-space byte so the Csv line does
007370*    not carry those spaces into the column.
007380*
007390      move     1 to WS-Amt-Start.
007400      perform  zz860-Ltrim-Step thru zz860-Exit
007410               until WS-Amt-Start = 14
007420                  or WS-Csv-Amount (WS-Amt-Start:1) not = space.
007430*
007440  zz850-Exit.  exit section.
007450*
007460  zz860-Ltrim-Step                 section.
007470*********************************
007480*
007490      add      1 to WS-Amt-Start.
007500*
007510  zz860-Exit.  exit section.
007520*
007530  aa900-Close-Down                section.
007540*********************************
007550*
007560      close    Trans-In-File.
007570      close    Trans-Out-File.
007580      close    Synclog-File.
007590      close    Export-File.
007600*
007610  aa900-Exit.  exit section.
007620*
