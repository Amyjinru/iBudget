000010*****************************************************************
000020*                                                               *
000030*           CSV Import  -  iBudget Transaction Batch           *
000040*      Turns an Export-File back into a Trans-In-File batch     *
000050*                                                               *
000060*****************************************************************
000070*
000080  identification division.
000090*========================
000100*
000110***
000120  program-id.         bd030.
000130***
000140*    Author.           P K Masters, 04/03/13.
000150*                      For Meridian Business Systems.
000160*    Installation.     Meridian Business Systems.
000170*    Date-Written.     04/03/13.
000180*    Date-Compiled.
000190*    Security.         Internal use only.
000200***
000210*    Remarks.          Reads a comma separated transaction export
000220*                      (heading line first, then one line per
000230*                      transaction - id, user, type, amount,
000240*                      category, description, date, tags) and
000250*                      writes it back out as a Trans-In-File batch
000260*                      Bd020 can apply.  Every row comes out as an
000270*                      Add - this job is for bringing a transaction
000280*                      set in fresh, not for replaying edits, so
000290*                      Bd020 will quite correctly reject a row
000300*                      whose id is already on file (message BD003)
000310*                      rather than silently overwrite it.
000320***
000330*    Version.          See Prog-Name in WS.
000340***
000350*    Called Modules.   None.
000360*    Functions used.   None.
000370*    Files used.
000380*                      Export-File.     CSV transaction file (input).
000390*                      Trans-In-File.   Add batch for Bd020 (output).
000400*
000410*    Error messages used.
000420*                      BD006 - row skipped, fewer than 7 columns.
000430*                      BD007 - row skipped, amount would not parse.
000440*                      BD008 - row skipped, type column not Income
000450*                              or Expense.
000460***
000470* Changes:
000480* 04/03/13 pkm - 1.0.00 Created, to let a user's transaction backup
000490*                       (or another household member's export) be
000500*                       brought back in as an ordinary Add batch.
000510* 17/11/15 pkm -    .01 Ws-Amt-Whole widened from 7 to 9 digits - a
000520*                       user queried why a five figure transaction
000530*                       was rejected, turned out to be this limit.
000540* 06/02/18 pkm -    .02 Added the type column check (BD008) - a hand
000550*                       edited CSV came in with "Expence" in column
000560*                       3 and Bd020 has no Add validation of its own
000570*                       for that field, so it went onto the master
000580*                       uncaught until the next report run.
000590* 14/09/19 pkm -    .03 Minimum column count relaxed from 8 to 7 - a
000600*                       user's own spreadsheet trims the trailing
000610*                       Tags comma off untagged rows, which is a
000620*                       valid 7 column row, not a short one.  Ws-Col-8
000630*                       is already blank from the Split-Columns clear
000640*                       whenever the row has no 8th field.
000650*
000660  environment             division.
000670*========================
000680*
000690  configuration           section.
000700  special-names.
000710      class   BD-Type-Code is "INCOME " "EXPENSE".
000720*
000730  input-output             section.
000740  file-control.
000750      select   Export-File    assign to EXPFILE
000760               organization is line sequential
000770               file status  is WS-Export-Status.
000780      select   Trans-In-File  assign to TRANIN
000790               organization is sequential
000800               file status  is WS-Tranin-Status.
000810*
000820  data                    division.
000830*========================
000840*
000850  file                    section.
000860*
000870  fd  Export-File
000880      record is varying in size.
000890  01  EX-Export-Line              pic x(200).
000900*
000910  fd  Trans-In-File
000920      label records are standard
000930      record contains 216 characters.
000940  01  TI-Batch-Record.
000950      03  TI-ACTION-CODE          pic x(6).
000960      03  TI-ID                   pic x(36).
000970      03  TI-USER-ID              pic x(20).
000980      03  TI-TYPE                 pic x(7).
000990      03  TI-AMOUNT               pic s9(9)v99.
001000      03  TI-CATEGORY-ID          pic x(20).
001010      03  TI-DESCRIPTION          pic x(40).
001020      03  TI-DATE                 pic 9(8).
001030      03  TI-TAGS                 pic x(30).
001040      03  TI-CREATED-TS           pic 9(14).
001050      03  TI-UPDATED-TS           pic 9(14).
001060      03  filler                  pic x(10).
001070*
001080  01  TI-Key-View redefines TI-Batch-Record.
001090      03  filler                  pic x(6).
001100      03  TIK-ID                  pic x(36).
001110      03  filler                  pic x(174).
001120*
001130  working-storage        section.
001140*------------------------
001150*
001160  77  prog-name               pic x(17) value "bd030   (1.0.03)".
001170*
001180  01  WS-File-Status.
001190      03  WS-Export-Status          pic xx  value "00".
001200          88  WS-Export-Eof             value "10".
001210      03  WS-Tranin-Status          pic xx  value "00".
001220      03  filler                    pic x(4).
001230*
001240  01  WS-Run-Fields.
001250      03  WS-Line-Count              pic 9(7)    comp  value zero.
001260      03  WS-Row-Count               pic 9(7)    comp  value zero.
001270      03  WS-Col-Ptr                 pic 9(3)    comp.
001280      03  WS-Col-Count                pic 9       comp.
001290      03  WS-Parse-Ok                 pic x       value "Y".
001300          88  WS-Parse-Is-Ok               value "Y".
001310      03  filler                      pic x(4).
001320*
001330*    One 03-level per comma separated column - same eight columns
001340*    Bd020 writes on export, in the same order.
001350*
001360  01  WS-Columns.
001370      03  WS-Col-1                  pic x(36).
001380      03  WS-Col-2                  pic x(20).
001390      03  WS-Col-3                  pic x(7).
001400      03  WS-Col-4                  pic x(14).
001410      03  WS-Col-5                  pic x(20).
001420      03  WS-Col-6                  pic x(40).
001430      03  WS-Col-7                  pic x(8).
001440      03  WS-Col-8                  pic x(30).
001450      03  filler                    pic x(4).
001460*
001470  01  WS-Columns-Head redefines WS-Columns.
001480      03  WSH-Id-Tag                pic x(3).
001490      03  filler                    pic x(172).
001500*
001510*    Manual de-edit of Ws-Col-4 ("-1234.56" or "45.00") into a
001520*    signed numeric amount - no intrinsic FUNCTION is used here.
001530*
001540  77  WS-Amt-Raw                 pic x(14)   value spaces.
001550*
001560  01  WS-Amount-Work.
001570      03  WS-Amt-Sign                pic x       value "+".
001580      03  WS-Amt-Whole-Text           pic x(9)    value zeros.
001590      03  WS-Amt-Frac-Text            pic x(2)    value zeros.
001600      03  WS-Amt-Whole                pic 9(9)    comp.
001610      03  WS-Amt-Frac                  pic 99      comp.
001620      03  WS-Amt-Value                  pic s9(9)v99 comp-3.
001630      03  filler                         pic x(4)   usage display.
001640*
001650  01  WS-Amt-View redefines WS-Amount-Work.
001660      03  filler                       pic x(11).
001670      03  WS-Amt-Nums                  pic x(11).
001680      03  filler                       pic x(6).
001690*
001700  01  WS-Error-Msgs.
001710      03  BD006        pic x(40) value
001720          "BD006 Row skipped - too few columns    ".
001730      03  BD007        pic x(40) value
001740          "BD007 Row skipped - amount would not   ".
001750      03  BD008        pic x(40) value
001760          "BD008 Row skipped - type not Income or ".
001770      03  filler       pic x(4).
001780*
001790  procedure division.
001800*
001810  aa000-Main                    section.
001820*****************************
001830*
001840      perform  aa010-Open-Files thru aa010-Exit.
001850      read     Export-File
001860               at end
001870               set      WS-Export-Eof to true.
001880      if       not WS-Export-Eof
001890               add      1 to WS-Line-Count.
001900      perform  aa100-Process-Rows thru aa100-Exit
001910               until WS-Export-Eof.
001920      display  "BD030 - rows read    " WS-Line-Count.
001930      display  "BD030 - rows written " WS-Row-Count.
001940      perform  aa900-Close-Down  thru aa900-Exit.
001950      stop     run.
001960*
001970  aa000-Exit.  exit section.
001980*
001990  aa010-Open-Files               section.
002000*********************************
002010*
002020      open     input  Export-File.
002030      open     output Trans-In-File.
002040*
002050  aa010-Exit.  exit section.
002060*
002070  aa100-Process-Rows              section.
002080*********************************
002090*
002100      perform  bb100-One-Row thru bb100-Exit.
002110      read     Export-File
002120               at end
002130               set      WS-Export-Eof to true
002140               go to aa100-Exit.
002150      add      1 to WS-Line-Count.
002160*
002170  aa100-Exit.  exit section.
002180*
002190  bb100-One-Row                   section.
002200*********************************
002210*
002220      move     "Y" to WS-Parse-Ok.
002230      perform  cc100-Split-Columns thru cc100-Exit.
002240      if       WS-Col-Count < 7
002250               display BD006 " line " WS-Line-Count
002260               go to bb100-Exit.
002270      if       WS-Col-3 is not BD-Type-Code
002280               display BD008 " line " WS-Line-Count
002290               go to bb100-Exit.
002300      perform  cc200-Parse-Amount  thru cc200-Exit.
002310      if       not WS-Parse-Is-Ok
002320               display BD007 " line " WS-Line-Count
002330               go to bb100-Exit.
002340      move     spaces to TI-Batch-Record.
002350      move     "ADD   "       to TI-ACTION-CODE.
002360      move     WS-Col-1       to TI-ID.
002370      move     WS-Col-2       to TI-USER-ID.
002380      move     WS-Col-3       to TI-TYPE.
002390      move     WS-Amt-Value   to TI-AMOUNT.
002400      move     WS-Col-5       to TI-CATEGORY-ID.
002410      move     WS-Col-6       to TI-DESCRIPTION.
002420      move     WS-Col-7       to TI-DATE.
002430      move     WS-Col-8       to TI-TAGS.
002440      move     zero           to TI-CREATED-TS TI-UPDATED-TS.
002450      write    TI-Batch-Record.
002460      add      1 to WS-Row-Count.
002470*
002480  bb100-Exit.  exit section.
002490*
002500  cc100-Split-Columns             section.
002510*********************************
002520*
002530*    The first line is the column heading, not data - the heading
002540*    always starts "id," which never matches a genuine 36 byte id,
002550*    so it is simply skipped here rather than kept as a switch.
002560*
002570      move     spaces to WS-Columns.
002580      move     zero   to WS-Col-Count.
002590      move     1      to WS-Col-Ptr.
002600      if       EX-Export-Line (1:3) = "id,"
002610               go to cc100-Exit.
002620      unstring EX-Export-Line delimited by ","
002630               into WS-Col-1 WS-Col-2 WS-Col-3 WS-Col-4
002640                    WS-Col-5 WS-Col-6 WS-Col-7 WS-Col-8
002650               tallying in WS-Col-Count
002660               pointer WS-Col-Ptr.
002670*
002680  cc100-Exit.  exit section.
002690*
002700  cc200-Parse-Amount               section.
002710*********************************
002720*
002730      move     "+"    to WS-Amt-Sign.
002740      move     zeros  to WS-Amt-Whole-Text WS-Amt-Frac-Text.
002750      move     "Y"    to WS-Parse-Ok.
002760      move     WS-Col-4 to WS-Amt-Raw.
002770      if       WS-Col-4 (1:1) = "-"
002780               move     "-" to WS-Amt-Sign
002790               move     WS-Amt-Raw (2:13) to WS-Col-4.
002800      unstring WS-Col-4 delimited by "."
002810               into WS-Amt-Whole-Text WS-Amt-Frac-Text.
002820      if       WS-Amt-Frac-Text = spaces
002830               move "00" to WS-Amt-Frac-Text.
002840      if       WS-Amt-Whole-Text is not numeric
002850          or   WS-Amt-Frac-Text is not numeric
002860               move "N" to WS-Parse-Ok
002870               go to cc200-Exit.
002880      move     WS-Amt-Whole-Text to WS-Amt-Whole.
002890      move     WS-Amt-Frac-Text  to WS-Amt-Frac.
002900      compute  WS-Amt-Value = WS-Amt-Whole + (WS-Amt-Frac / 100).
002910      if       WS-Amt-Sign = "-"
002920               multiply -1 by WS-Amt-Value.
002930*
002940  cc200-Exit.  exit section.
002950*
002960  aa900-Close-Down                section.
002970*********************************
002980*
002990      close    Export-File.
003000      close    Trans-In-File.
003010*
003020  aa900-Exit.  exit section.
003030*
