000010*****************************************************
000020*                                                   *
000030*   Record Definition For Budget Master File       *
000040*            (iBudget)                             *
000050*     Uses Bg-Id as key - table searched in WS     *
000060*****************************************************
000070*  File size 140 bytes.
000080*
000090* 17/04/87 rdj - Created for the household ledger system.
000100* 22/06/90 rdj - Added Bg-Period-Unit/Count pair, the
000110*                old system only had year/month before
000120*                this release.
000130* 19/01/99 rdj - Y2K.  Bg-Year already ccyy, Bg-Start-
000140*                Date already ccyymmdd - no change.
000150* 21/03/01 pkm - Bg-Period-Unit values are D/W/M/Y -
000160*                documented here after query from QA.
000170* 22/02/11 pkm - Derived window view (end-date/total-days)
000180*                moved out of this copybook into Bd010's own
000190*                working storage - it was never written to
000200*                disk and having it here was confusing new
000210*                starters into thinking it was part of the
000220*                140 byte record.
000230  01  BG-Budget-Record.
000240      03  BG-ID                 pic x(36).
000250      03  BG-USER-ID            pic x(20).
000260*
000270*    Spaces = a TOTAL (all-category) budget, otherwise
000280*    a category budget - see Bg-Total-Budget below.
000290*
000300      03  BG-CATEGORY-ID        pic x(20).
000310          88  BG-Total-Budget       value spaces.
000320      03  BG-AMOUNT             pic s9(9)v99.
000330      03  BG-YEAR               pic 9(4).
000340      03  BG-MONTH              pic 99.
000350*
000360*    Optional period window - zero start date means the
000370*    budget has no period window, only the monthly view
000380*    applies to it.
000390*
000400      03  BG-START-DATE         pic 9(8).
000410      03  BG-PERIOD-UNIT        pic x.
000420      03  BG-PERIOD-COUNT       pic 999.
000430      03  FILLER                pic x(35).
000440*
