000010*****************************************************
000020*                                                   *
000030*   Record Definition For Transaction Master       *
000040*            File (iBudget)                        *
000050*      Uses Tr-Id as key (no indexed access -       *
000060*      table loaded and searched sequentially)      *
000070*****************************************************
000080*  File size 209 bytes.
000090*
000100* 17/04/87 rdj - Created for the household ledger system.
000110* 09/08/89 rdj - Tr-Tags added, size of Tr-Description
000120*                confirmed at 40 to match on-screen
000130*                entry form.
000140* 19/01/99 rdj - Y2K.  All dates and timestamps here
000150*                were already ccyymmdd / ccyymmddhhmmss
000160*                so nothing to change - confirmed with
000170*                test data spanning 1999/2000 turn.
000180* 08/06/03 pkm - Tr-Created-Ts and Tr-Updated-Ts widened
000190*                from 9(12) to 9(14) to hold seconds.
000200* 14/02/07 pkm - Header banner corrected (was showing
000210*                wrong file size after last change).
000220  01  TR-Transaction-Record.
000230*
000240*    Unique key of the transaction, carried forward
000250*    from the old system as a 36 byte character id.
000260*    Not used as a COBOL record key - this file is
000270*    read whole into a table and searched in WS.
000280*
000290      03  TR-ID                 pic x(36).
000300*
000310*    Owning user.  Spaces means a public/legacy record
000320*    with no owning user - keep for old-system imports.
000330*
000340      03  TR-USER-ID            pic x(20).
000350*
000360*    "INCOME " or "EXPENSE" - padded with a trailing
000370*    space on INCOME to keep the field fixed at 7.
000380*
000390      03  TR-TYPE               pic x(7).
000400      03  TR-AMOUNT             pic s9(9)v99.
000410*
000420*    Spending category - spaces = uncategorised.
000430*
000440      03  TR-CATEGORY-ID        pic x(20).
000450      03  TR-DESCRIPTION        pic x(40).
000460      03  TR-DATE               pic 9(8).
000470*
000480*    Free text tags, comma separated in the old system.
000490*
000500      03  TR-TAGS               pic x(30).
000510      03  TR-CREATED-TS         pic 9(14).
000520      03  TR-UPDATED-TS         pic 9(14).
000530      03  FILLER                pic x(9).
000540*
000550*    Key-only view, used by the master-update logic in
000560*    BD020 to locate a stored transaction by id/user
000570*    without re-describing the whole record.
000580*
000590  01  TR-Transaction-Key-View redefines TR-Transaction-Record.
000600      03  TRK-ID                pic x(36).
000610      03  TRK-USER-ID           pic x(20).
000620      03  TRK-Rest              pic x(153).
000630*
