000010*****************************************************
000020*                                                   *
000030*   Working Storage For Budget Statistics          *
000040*       (period view) - iBudget Bd010               *
000050*     Computed fresh for each budget that carries   *
000060*     a start-date/period window - never held on    *
000070*     disk.                                          *
000080*****************************************************
000090*
000100* 20/04/87 rdj - Created.
000110* 14/09/91 rdj - Added last-7/last-30 day spend, split
000120*                out of the old single "recent spend"
000130*                figure to match the two report cols.
000140* 19/01/99 rdj - Y2K.  No 2 digit years held here - ok.
000150* 08/06/03 pkm - St-Avg-Per-Day-Actual widened from
000160*                s9(5)v9(4) to s9(7)v9(4) to match
000170*                St-Avg-Per-Day-Budget after a large
000180*                household budget overflowed the field.
000190* 14/02/07 pkm - Mv-Usage-Rate added, split out of
000200*                St-Monthly-View so Bd010 no longer has
000210*                to recompute it inline for every budget
000220*                on every pass.
000230* 09/08/13 pkm - St-Overspend-Flag/88 added ahead of the
000240*                projected-total column being added to
000250*                the report - confirmed in Bd010-bb200.
000260  01  ST-Budget-Stats.
000270      03  ST-DAYS-ELAPSED       pic 9(5)       comp.
000280      03  ST-TOTAL-DAYS         pic 9(5)       comp.
000290      03  ST-Money-Fields                      comp-3.
000300          05  ST-AMOUNT-SPENT       pic s9(9)v99.
000310          05  ST-REMAINING          pic s9(9)v99.
000320          05  ST-PROJECTED-TOTAL    pic s9(9)v99.
000330          05  ST-PROJECTED-REMAINING
000340                                    pic s9(9)v99.
000350          05  ST-LAST-7-DAYS-SPENT  pic s9(9)v99.
000360          05  ST-LAST-30-DAYS-SPENT pic s9(9)v99.
000370      03  ST-Rate-Fields                       comp-3.
000380          05  ST-AVG-PER-DAY-BUDGET pic s9(7)v9(4).
000390          05  ST-AVG-PER-DAY-ACTUAL pic s9(7)v9(4).
000400      03  ST-OVERSPEND-FLAG     pic x          value "N".
000410          88  ST-Will-Overspend      value "Y".
000420      03  FILLER                pic x(4).
000430*
000440*    Used-amount / over-budget work area (monthly view),
000450*    one set per budget, refreshed on every pass of the
000460*    budget table in Bd010-aa100.
000470*
000480  01  ST-Monthly-View.
000490      03  MV-USED-AMOUNT        pic s9(9)v99   comp-3.
000500      03  MV-OVER-AMOUNT        pic s9(9)v99   comp-3.
000510      03  MV-USAGE-RATE         pic 9v9999     comp-3.
000520      03  MV-OVER-BUDGET-FLAG   pic x          value "N".
000530          88  MV-Is-Over-Budget      value "Y".
000540      03  FILLER                pic x(4).
000550*
