000010*****************************************************
000020*                                                   *
000030*   Record Definition For Transaction Sync Log     *
000040*        (audit trail) File - iBudget              *
000050*      Appended in processing order, never          *
000060*      rewritten or re-sequenced.                    *
000070*****************************************************
000080*  File size 82 bytes - fields fill the record
000090*  exactly so there is no trailing filler below.
000100*
000110* 17/04/87 rdj - Created.  One record per successful
000120*                Add/Update/Delete out of Bd020.
000130* 11/07/90 rdj - Sl-Entity-Type added, at the same auditor's
000140*                request that asked for this file in the
000150*                first place - so one log could in principle
000160*                cover more than transactions, though Bd020
000170*                only ever writes "TRANSACTION" here today.
000180* 19/01/99 rdj - Y2K review of this file - no date field
000190*                held here, nothing to change.
000200* 21/01/99 rdj - Sl-Version confirmed as per-user, not
000210*                global - matches old system behaviour.
000220* 08/06/03 pkm - Confirmed Sl-Version at 9(9) is wide enough
000230*                after the user base passed 10,000 active
000240*                accounts - no change needed, noted here so
000250*                the next query on this does not reopen it.
000260* 09/08/13 pkm - Record size re-checked at 82 bytes against
000270*                Bd020's Fd - still exact, no filler needed.
000280  01  SL-Sync-Log-Record.
000290      03  SL-ENTITY-ID          pic x(36).
000300      03  SL-USER-ID            pic x(20).
000310*
000320*    ADD, UPDATE or DELETE - left justified, space
000330*    filled, e.g. "ADD   ".
000340*
000350      03  SL-ACTION             pic x(6).
000360*
000370*    Literal "TRANSACTION" for every record written by
000380*    Bd020 - carried over from the old system's audit
000390*    log which also logged budget changes this way, not
000400*    done here as BD010 never changes the budget master.
000410*
000420      03  SL-ENTITY-TYPE        pic x(11).
000430      03  SL-VERSION            pic 9(9).
000440*
